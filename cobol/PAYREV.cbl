000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PAYREV                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  R. J. TUCKER                                          00000700
000800*                                                                 00000800
000900* PAYMENT REVERSAL BATCH.  READS THE REVERSAL-REQUESTS FILE,      00000900
001000* LOOKS EACH ORIGINAL TRANSACTION UP ON THE PRIOR RUN'S           00001000
001100* TRANSACTION-JOURNAL, REFUNDS AMOUNT + FEE, AND WRITES A NEW     00001100
001200* JOURNAL RECORD OF TYPE REVERSAL WITH A GENERATED TRANSACTION    00001200
001300* ID.  RUNS AS A SEPARATE STEP FROM PAYPROC, LATER THE SAME       00001300
001400* NIGHT.                                                          00001400
001500****************************************************************  00001500
001600*                                                                 00001600
001700*   CHANGE LOG                                                    00001700
001800*                                                                 00001800
001900* DATE      WHO   REQUEST  DESCRIPTION                            00001900
002000* --------  ----  -------  ------------------------------------   00002000
002100* 03/11/98  RJT   RQ-0187  ORIGINAL PROGRAM - REFUNDS AMOUNT +    00002100
002200*                          FEE OF A COMPLETED PRIOR TRANSACTION. 000002200
002300* 09/30/99  RJT   Y2K-011  RUN TIMESTAMP NOW COMES FROM THE       00002300
002400*                          RUN-PARM FILE, NOT ACCEPT FROM DATE/   00002400
002500*                          TIME.                                  00002500
002600* 09/30/99  RJT   RQ-0341  GENERATED REVERSAL ID NOW DERIVED      00002600
002700*                          SOLELY FROM THE ORIGINAL TXN ID (PARA  00002700
002800*                          300) SO A RERUN OF THE SAME REQUEST    00002800
002900*                          FILE PRODUCES THE SAME REVERSAL ID.    00002900
002910* 01/18/00  RJT   Y2K-011F FOLLOW-UP FROM THE Y2K CERTIFICATION - 00002910
002920*                          THIS RUN'S TIMESTAMP SOURCE (RUN-PARM  00002920
002930*                          FILE, SEE RQ-0187 ABOVE) WAS ALREADY   00002930
002940*                          CENTURY-SAFE, NO CODE CHANGE NEEDED.   00002940
002950* 04/02/00  RJT   RQ-0388  REVREQ AND FRAUDALR RECORD LENGTH      00002950
002960*                          BANNERS CORRECTED TO MATCH THE TRUE    00002960
002970*                          COMPILED LAYOUT - SEE THOSE COPYBOOKS. 00002970
002980* 07/25/01  RJT   RQ-0405  ADDED 725-LOAD-ONE-JOURNAL-ROW REMARKS 00002980
002985*                          AFTER THE HELP DESK ASKED WHY A        00002985
002990*                          REVERSAL AGAINST A BAD PRIOR-JOURNAL   00002990
002995*                          ROW JUST SKIPS IT SILENTLY - SAME      00002995
002998*                          BEHAVIOR AS ALWAYS, JUST DOCUMENTED.   00002998
003000***************************************************************** 00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.    PAYREV.                                           00003200
003300 AUTHOR.        R. J. TUCKER.                                     00003300
003400 INSTALLATION.  MERIDIAN NATIONAL BANK - EDP DIVISION.            00003400
003500 DATE-WRITTEN.  03/11/98.                                         00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.            00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM                                           00004300
004400     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                      00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT REVERSAL-REQUEST-FILE ASSIGN TO REVREQ                00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-REVREQ-STATUS.                       00005000
005100                                                                  00005100
005200     SELECT PRIOR-JOURNAL-FILE   ASSIGN TO PAYJRNL                00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS  IS  WS-PRIORJRN-STATUS.                     00005400
005500                                                                  00005500
005600     SELECT RUN-PARM-FILE        ASSIGN TO RUNPARM                00005600
005700         ACCESS IS SEQUENTIAL                                     00005700
005800         FILE STATUS  IS  WS-RUNPARM-STATUS.                      00005800
005900                                                                  00005900
006000     SELECT JOURNAL-FILE         ASSIGN TO PAYJRN2                00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS  IS  WS-JOURNAL-STATUS-CD.                   00006200
006300                                                                  00006300
006400     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDITLOG               00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS  IS  WS-AUDITLOG-STATUS.                     00006600
006700                                                                  00006700
006800***************************************************************** 00006800
006900 DATA DIVISION.                                                   00006900
007000 FILE SECTION.                                                    00007000
007100                                                                  00007100
007200 FD  REVERSAL-REQUEST-FILE                                        00007200
007300     RECORDING MODE IS F.                                         00007300
007400 COPY REVREQ.                                                     00007400
007500                                                                  00007500
007600 FD  PRIOR-JOURNAL-FILE                                           00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  PRIOR-JOURNAL-REC.                                           00007800
007900     05  PJI-TRANSACTION-ID       PIC X(12).                      00007900
008000     05  PJI-CUSTOMER-ID          PIC X(08).                      00008000
008100     05  PJI-ACCOUNT-ID           PIC X(10).                      00008100
008200     05  PJI-PAYMENT-TYPE         PIC X(13).                      00008200
008300     05  PJI-AMOUNT               PIC S9(09)V99.                  00008300
008400     05  PJI-FEE                  PIC S9(07)V99.                  00008400
008500     05  PJI-STATUS               PIC X(18).                      00008500
008600     05  PJI-PROCESSED-TS         PIC 9(14).                      00008600
008700     05  PJI-DEVICE-ID            PIC X(10).                      00008700
008800     05  PJI-GEO-LOCATION         PIC X(10).                      00008800
008900     05  PJI-MANUAL-REVIEW        PIC X(01).                      00008900
009000     05  FILLER                   PIC X(03).                      00009000
009100                                                                  00009100
009200 FD  RUN-PARM-FILE                                                00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY RUNPARM.                                                    00009400
009500                                                                  00009500
009600 FD  JOURNAL-FILE                                                 00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY PAYJRNL.                                                    00009800
009900                                                                  00009900
010000 FD  AUDIT-LOG-FILE                                               00010000
010100     RECORDING MODE IS V.                                         00010100
010200 COPY AUDITLOG.                                                   00010200
010300                                                                  00010300
010400***************************************************************** 00010400
010500 WORKING-STORAGE SECTION.                                         00010500
010600***************************************************************** 00010600
010700*                                                                 00010700
010800******************************************************************00010800
010900* FILE STATUS WORK AREA - SAME CONVENTION AS PAYPROC, CHECKED     00010900
011000* ONLY IN AN ABEND-ON-ERROR SENSE.                                00011000
011100******************************************************************00011100
011200 01  WS-FILE-STATUSES.                                            00011200
011300     05  WS-REVREQ-STATUS        PIC X(02) VALUE SPACES.          00011300
011400     05  WS-PRIORJRN-STATUS      PIC X(02) VALUE SPACES.          00011400
011500     05  WS-RUNPARM-STATUS       PIC X(02) VALUE SPACES.          00011500
011600     05  WS-JOURNAL-STATUS-CD    PIC X(02) VALUE SPACES.          00011600
011700     05  WS-AUDITLOG-STATUS      PIC X(02) VALUE SPACES.          00011700
011800     05  FILLER                  PIC X(02) VALUE SPACES.          00011800
011900*                                                                 00011900
012000******************************************************************00012000
012100* END-OF-FILE SWITCHES FOR THE TWO FILES READ STRAIGHT THROUGH.   00012100
012200******************************************************************00012200
012300 01  WS-EOF-SWITCHES.                                             00012300
012400     05  WS-REVREQ-EOF-SW        PIC X(01) VALUE 'N'.             00012400
012500         88  WS-REVREQ-EOF         VALUE 'Y'.                     00012500
012600     05  WS-PRIORJRN-EOF-SW      PIC X(01) VALUE 'N'.             00012600
012700         88  WS-PRIORJRN-EOF       VALUE 'Y'.                     00012700
012800     05  FILLER                  PIC X(01) VALUE SPACES.          00012800
012900*                                                                 00012900
013000******************************************************************00013000
013100* SET BY 200-LOOKUP-ORIGINAL, TESTED BY 100-PROCESS-ONE-REVERSAL  00013100
013200* TO DECIDE WHETHER TO POST A REFUND OR LOG A FAILED LOOKUP.      00013200
013300******************************************************************00013300
013400 01  WS-LOOKUP-SWITCHES.                                          00013400
013500     05  WS-ORIG-FOUND-SW        PIC X(01) VALUE 'N'.             00013500
013600         88  WS-ORIG-FOUND         VALUE 'Y'.                     00013600
013700     05  FILLER                  PIC X(01) VALUE SPACES.          00013700
013800*                                                                 00013800
013900* PRIOR JOURNAL TABLE SUBSCRIPT AND THE REFUND AMOUNT WORK FIELD  00013900
014000* ARE CARRIED AS STANDALONE 77-LEVEL ITEMS, NOT A 01-LEVEL GROUP -00014000
014100* NEITHER ONE HAS A COMPANION FIELD IT NEEDS TO TRAVEL WITH.      00014100
014200 77  WS-JRN-SUB                  PIC S9(05) COMP VALUE 0.         00014200
014300 77  WS-REFUND-AMOUNT            PIC S9(09)V99 VALUE 0.           00014300
014400*                                                                 00014400
014500****************************************************************  00014500
014600* PRIOR JOURNAL TABLE - THE PRIOR RUN'S TRANSACTION-JOURNAL IS    00014600
014700* LOADED WHOLE AT START OF RUN SO EACH REVERSAL REQUEST CAN BE    00014700
014800* MATCHED TO ITS ORIGINAL WITHOUT RE-READING THE FILE.            00014800
014900****************************************************************  00014900
015000 01  WS-PRIOR-JOURNAL-TABLE.                                      00015000
015100     05  WS-PJ-COUNT             PIC S9(05) COMP VALUE 0.         00015100
015200     05  WS-PJ-ENTRY OCCURS 20000 TIMES.                          00015200
015300         10  JT-TRANSACTION-ID     PIC X(12).                     00015300
015400         10  JT-CUSTOMER-ID        PIC X(08).                     00015400
015500         10  JT-ACCOUNT-ID         PIC X(10).                     00015500
015600         10  JT-PAYMENT-TYPE       PIC X(13).                     00015600
015700         10  JT-AMOUNT             PIC S9(09)V99.                 00015700
015800         10  JT-FEE                PIC S9(07)V99.                 00015800
015900         10  JT-STATUS             PIC X(18).                     00015900
016000         10  JT-DEVICE-ID          PIC X(10).                     00016000
016100         10  JT-GEO-LOCATION       PIC X(10).                     00016100
016200         10  FILLER                PIC X(01).                     00016200
016300*                                                                 00016300
016400 01  WS-REVERSAL-ID-WORK.                                         00016400
016500     05  WS-RV-TRANSACTION-ID    PIC X(12) VALUE SPACES.          00016500
016600     05  WS-RV-TRAN-ID-R REDEFINES WS-RV-TRANSACTION-ID.          00016600
016700         10  WS-RV-PREFIX          PIC X(02).                     00016700
016800         10  WS-RV-ORIG-SUFFIX     PIC X(10).                     00016800
016900     05  FILLER                  PIC X(01).                       00016900
017000*                                                                 00017000
017100 COPY WORKDT.                                                     00017100
017200*                                                                 00017200
017300***************************************************************** 00017300
017400 PROCEDURE DIVISION.                                              00017400
017500***************************************************************** 00017500
017600                                                                  00017600
017700******************************************************************00017700
017800* 000-MAIN - TOP OF THE JOB.  LOADS THE RUN-PARM RECORD AND THE   00017800
017900* PRIOR RUN'S TRANSACTION JOURNAL, THEN DRIVES THE REVERSAL       00017900
018000* REQUEST FILE ONE RECORD AT A TIME THROUGH                       00018000
018100* 100-PROCESS-ONE-REVERSAL UNTIL END OF FILE.                     00018100
018200******************************************************************00018200
018300 000-MAIN.                                                        00018300
018400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00018400
018500     PERFORM 710-READ-RUN-PARM THRU 710-EXIT.                     00018500
018600     PERFORM 720-LOAD-PRIOR-JOURNAL THRU 720-EXIT.                00018600
018700     PERFORM 010-READ-NEXT-REQUEST THRU 010-EXIT.                 00018700
018800     PERFORM 100-PROCESS-ONE-REVERSAL THRU 100-EXIT               00018800
018900         UNTIL WS-REVREQ-EOF.                                     00018900
019000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00019000
019100     GOBACK.                                                      00019100
019200*                                                                 00019200
019300******************************************************************00019300
019400* 010-READ-NEXT-REQUEST - ONE READ AHEAD, SAME PATTERN AS ITS     00019400
019500* NAMESAKE IN PAYPROC.                                            00019500
019600******************************************************************00019600
019700 010-READ-NEXT-REQUEST.                                           00019700
019800     READ REVERSAL-REQUEST-FILE                                   00019800
019900         AT END MOVE 'Y' TO WS-REVREQ-EOF-SW                      00019900
020000     END-READ.                                                    00020000
020100 010-EXIT.                                                        00020100
020200     EXIT.                                                        00020200
020300*                                                                 00020300
020400****************************************************************  00020400
020500* 100-PROCESS-ONE-REVERSAL - LOOK UP THE ORIGINAL, REFUND IT IF   00020500
020600* FOUND AND COMPLETED, WRITE THE AUDIT TRAIL EITHER WAY.          00020600
020700****************************************************************  00020700
020800 100-PROCESS-ONE-REVERSAL.                                        00020800
020900     MOVE 'REVERSAL_INITIATED' TO AL-EVENT-CODE.                  00020900
021000     MOVE RR-ORIGINAL-TXN-ID   TO AL-REFERENCE-ID.                00021000
021100     MOVE 'REVERSAL REQUEST RECEIVED'  TO AL-DETAIL.              00021100
021200     MOVE WORKDT-TIMESTAMP     TO AL-TIMESTAMP.                   00021200
021300     WRITE AUDIT-LOG-REC.                                         00021300
021400     PERFORM 200-LOOKUP-ORIGINAL THRU 200-EXIT.                   00021400
021500     IF WS-ORIG-FOUND                                             00021500
021600         PERFORM 300-POST-REFUND THRU 300-EXIT                    00021600
021700     ELSE                                                         00021700
021800         MOVE 'REVERSAL FAILED - ORIGINAL TRANSACTION NOT FOUND'  00021800
021900                                   TO AL-DETAIL                   00021900
022000         MOVE RR-ORIGINAL-TXN-ID   TO AL-REFERENCE-ID             00022000
022100         MOVE 'REVERSAL_INITIATED' TO AL-EVENT-CODE               00022100
022200         MOVE WORKDT-TIMESTAMP     TO AL-TIMESTAMP                00022200
022300         WRITE AUDIT-LOG-REC                                      00022300
022400     END-IF.                                                      00022400
022500     PERFORM 010-READ-NEXT-REQUEST THRU 010-EXIT.                 00022500
022600 100-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800*                                                                 00022800
022900****************************************************************  00022900
023000* 200-LOOKUP-ORIGINAL - LINEAR SCAN OF THE PRIOR JOURNAL TABLE.   00023000
023100* ONLY A JOURNAL ENTRY WITH STATUS COMPLETED IS A VALID REFUND    00023100
023200* TARGET - A PAYMENT THAT NEVER COMPLETED HAS NOTHING TO REFUND.  00023200
023300****************************************************************  00023300
023400 200-LOOKUP-ORIGINAL.                                             00023400
023500     MOVE 'N' TO WS-ORIG-FOUND-SW.                                00023500
023600     MOVE ZERO TO WS-JRN-SUB.                                     00023600
023700     PERFORM 210-SCAN-ONE-JOURNAL-ROW THRU 210-EXIT               00023700
023800         VARYING WS-JRN-SUB FROM 1 BY 1                           00023800
023900         UNTIL WS-JRN-SUB > WS-PJ-COUNT                           00023900
024000             OR WS-ORIG-FOUND.                                    00024000
024100 200-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300*                                                                 00024300
024400******************************************************************00024400
024500* 210-SCAN-ONE-JOURNAL-ROW - TESTS ONE TABLE SLOT FOR A MATCHING  00024500
024600* TRANSACTION ID WITH STATUS COMPLETED.  CALLED BY THE PERFORM    00024600
024700* VARYING IN 200-LOOKUP-ORIGINAL.                                 00024700
024800******************************************************************00024800
024900 210-SCAN-ONE-JOURNAL-ROW.                                        00024900
025000     IF JT-TRANSACTION-ID(WS-JRN-SUB) = RR-ORIGINAL-TXN-ID        00025000
025100       AND JT-STATUS(WS-JRN-SUB) = 'COMPLETED'                    00025100
025200         MOVE 'Y' TO WS-ORIG-FOUND-SW                             00025200
025300     END-IF.                                                      00025300
025400 210-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600*                                                                 00025600
025700****************************************************************  00025700
025800* 300-POST-REFUND - REFUND = ORIGINAL AMOUNT + FEE.  GENERATED    00025800
025900* REVERSAL TRANSACTION ID IS 'RV' FOLLOWED BY THE FIRST 10        00025900
026000* CHARACTERS OF THE ORIGINAL TRANSACTION ID, SO THE REVERSAL CAN  00026000
026100* ALWAYS BE TRACED BACK TO THE PAYMENT IT REFUNDS.                00026100
026200****************************************************************  00026200
026300 300-POST-REFUND.                                                 00026300
026400     COMPUTE WS-REFUND-AMOUNT =                                   00026400
026500         JT-AMOUNT(WS-JRN-SUB) + JT-FEE(WS-JRN-SUB).              00026500
026600     MOVE 'RV' TO WS-RV-PREFIX.                                   00026600
026700     MOVE RR-ORIGINAL-TXN-ID TO WS-RV-ORIG-SUFFIX.                00026700
026800     MOVE WS-RV-TRANSACTION-ID TO PJ-TRANSACTION-ID.              00026800
026900     MOVE JT-CUSTOMER-ID(WS-JRN-SUB)   TO PJ-CUSTOMER-ID.         00026900
027000     MOVE JT-ACCOUNT-ID(WS-JRN-SUB)    TO PJ-ACCOUNT-ID.          00027000
027100     MOVE 'REVERSAL'                   TO PJ-PAYMENT-TYPE.        00027100
027200     MOVE WS-REFUND-AMOUNT             TO PJ-AMOUNT.              00027200
027300     MOVE ZERO                         TO PJ-FEE.                 00027300
027400     MOVE 'REVERSED'                   TO PJ-STATUS.              00027400
027500     MOVE WORKDT-TIMESTAMP             TO PJ-PROCESSED-TS.        00027500
027600     MOVE JT-DEVICE-ID(WS-JRN-SUB)     TO PJ-DEVICE-ID.           00027600
027700     MOVE JT-GEO-LOCATION(WS-JRN-SUB)  TO PJ-GEO-LOCATION.        00027700
027800     MOVE 'N'                          TO PJ-MANUAL-REVIEW.       00027800
027900     WRITE PAYMENT-JOURNAL-REC.                                   00027900
028000     MOVE 'REVERSAL_COMPLETED' TO AL-EVENT-CODE.                  00028000
028100     MOVE WS-RV-TRANSACTION-ID TO AL-REFERENCE-ID.                00028100
028200     MOVE 'REFUND POSTED TO THE JOURNAL'  TO AL-DETAIL.           00028200
028300     MOVE WORKDT-TIMESTAMP     TO AL-TIMESTAMP.                   00028300
028400     WRITE AUDIT-LOG-REC.                                         00028400
028500 300-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800****************************************************************  00028800
028900* 700-OPEN-FILES THROUGH 790-CLOSE-FILES - STANDARD OPEN/CLOSE.   00028900
029000****************************************************************  00029000
029100 700-OPEN-FILES.                                                  00029100
029200     OPEN INPUT  REVERSAL-REQUEST-FILE                            00029200
029300                 PRIOR-JOURNAL-FILE                               00029300
029400                 RUN-PARM-FILE                                    00029400
029500          OUTPUT JOURNAL-FILE                                     00029500
029600                 AUDIT-LOG-FILE.                                  00029600
029700 700-EXIT.                                                        00029700
029800     EXIT.                                                        00029800
029900*                                                                 00029900
030000******************************************************************00030000
030100* 710-READ-RUN-PARM - SAME RUN-PARM FILE PAYPROC READS, SO A      00030100
030200* REVERSAL RUN AGAINST A GIVEN BUSINESS DAY STAMPS THE SAME       00030200
030300* TIMESTAMP AS THAT DAY'S PAYMENT RUN WOULD HAVE - SEE Y2K-011.   00030300
030400******************************************************************00030400
030500 710-READ-RUN-PARM.                                               00030500
030600     READ RUN-PARM-FILE.                                          00030600
030700     MOVE RP-BUSINESS-TS TO WORKDT-TIMESTAMP.                     00030700
030800 710-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100******************************************************************00031100
031200* 720-LOAD-PRIOR-JOURNAL - READS THE PRIOR RUN'S JOURNAL FILE     00031200
031300* WHOLE INTO WS-PRIOR-JOURNAL-TABLE ABOVE SO EACH REVERSAL        00031300
031400* REQUEST CAN BE MATCHED WITHOUT RE-READING THE FILE.             00031400
031500******************************************************************00031500
031600 720-LOAD-PRIOR-JOURNAL.                                          00031600
031700     MOVE ZERO TO WS-PJ-COUNT.                                    00031700
031800     READ PRIOR-JOURNAL-FILE                                      00031800
031900         AT END MOVE 'Y' TO WS-PRIORJRN-EOF-SW                    00031900
032000     END-READ.                                                    00032000
032100     PERFORM 725-LOAD-ONE-JOURNAL-ROW THRU 725-EXIT               00032100
032200         UNTIL WS-PRIORJRN-EOF.                                   00032200
032300 720-EXIT.                                                        00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600******************************************************************00032600
032700* 725-LOAD-ONE-JOURNAL-ROW - MOVES ONE PRIOR-JOURNAL RECORD INTO  00032700
032800* THE NEXT TABLE SLOT AND READS AHEAD.                            00032800
032900******************************************************************00032900
033000 725-LOAD-ONE-JOURNAL-ROW.                                        00033000
033100     ADD 1 TO WS-PJ-COUNT.                                        00033100
033200     MOVE PJI-TRANSACTION-ID TO JT-TRANSACTION-ID(WS-PJ-COUNT).   00033200
033300     MOVE PJI-CUSTOMER-ID    TO JT-CUSTOMER-ID(WS-PJ-COUNT).      00033300
033400     MOVE PJI-ACCOUNT-ID     TO JT-ACCOUNT-ID(WS-PJ-COUNT).       00033400
033500     MOVE PJI-PAYMENT-TYPE   TO JT-PAYMENT-TYPE(WS-PJ-COUNT).     00033500
033600     MOVE PJI-AMOUNT         TO JT-AMOUNT(WS-PJ-COUNT).           00033600
033700     MOVE PJI-FEE            TO JT-FEE(WS-PJ-COUNT).              00033700
033800     MOVE PJI-STATUS         TO JT-STATUS(WS-PJ-COUNT).           00033800
033900     MOVE PJI-DEVICE-ID      TO JT-DEVICE-ID(WS-PJ-COUNT).        00033900
034000     MOVE PJI-GEO-LOCATION   TO JT-GEO-LOCATION(WS-PJ-COUNT).     00034000
034100     READ PRIOR-JOURNAL-FILE                                      00034100
034200         AT END MOVE 'Y' TO WS-PRIORJRN-EOF-SW                    00034200
034300     END-READ.                                                    00034300
034400 725-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600*                                                                 00034600
034700******************************************************************00034700
034800* 790-CLOSE-FILES - STANDARD CLOSE OF EVERYTHING OPENED IN        00034800
034900* 700-OPEN-FILES ABOVE.                                           00034900
035000******************************************************************00035000
035100 790-CLOSE-FILES.                                                 00035100
035200     CLOSE REVERSAL-REQUEST-FILE                                  00035200
035300           PRIOR-JOURNAL-FILE                                     00035300
035400           RUN-PARM-FILE                                          00035400
035500           JOURNAL-FILE                                           00035500
035600           AUDIT-LOG-FILE.                                        00035600
035700 790-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
