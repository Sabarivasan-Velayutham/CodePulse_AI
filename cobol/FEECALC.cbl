000100****************************************************************
000200*                                                               *
000300*   MERIDIAN NATIONAL BANK  -  BATCH SYSTEMS GROUP               *
000400*                                                                *
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    FEECALC.
000800 AUTHOR.        D. W. STOUT.
000900 INSTALLATION.  MERIDIAN NATIONAL BANK - EDP DIVISION.
001000 DATE-WRITTEN.  01/14/97.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
001300*
001400****************************************************************
001500*   CHANGE LOG                                                  *
001600*                                                                *
001700* DATE      WHO   REQUEST  DESCRIPTION                          *
001800* --------  ----  -------  ------------------------------------ *
001900* 01/14/97  DWS   ORIG     ORIGINAL FEE SCHEDULE - DOMESTIC/     *
002000*                          INTERNATIONAL/ACH/WIRE TIERS.        *
002100* 08/19/97  DWS   RQ-0118  ROUNDING MOVED TO ITS OWN PARAGRAPH  *
002200*                          AFTER A HALF-CENT ROUNDING COMPLAINT  *
002300*                          FROM RECONCILEMENT.                  *
002400* 07/02/98  RJT   RQ-0241  PREMIUM CUSTOMER 50% DISCOUNT ADDED. *
002500* 10/05/98  RJT   RQ-0266  PEAK-HOUR SURCHARGE ADDED FOR LARGE   *
002600*                          DAYTIME WIRES AND TRANSFERS.          *
002700* 12/30/98  RJT   Y2K-004  FP-RUN-TIME CONFIRMED Y2K COMPLIANT - *
002800*                          FIELD IS HHMMSS ONLY, NO CENTURY      *
002900*                          DEPENDENCY IN THIS PROGRAM.           *
003000* 03/11/99  RJT   RQ-0309  INTERNATIONAL FEE FLOOR/CAP SPLIT OUT *
003100*                          INTO ITS OWN FIELDS PER AUDIT FINDING.*
003200* 01/18/00  RJT   Y2K-004F FOLLOW-UP FROM THE Y2K CERTIFICATION -*
003300*                          RUN CONFIRMED CLEAN ACROSS THE 1999/  *
003400*                          2000 ROLLOVER, NO CODE CHANGE NEEDED. *
003500* 03/14/00  RJT   RQ-0362  INTERNATIONAL PCT FEE WAS COMPUTED TO *
003600*                          4 DECIMALS THEN MOVED (TRUNCATED, NOT *
003700*                          ROUNDED) INTO THE 2-DECIMAL BASE FEE -*
003800*                          1200.50 AT 3% CAME OUT 36.01 INSTEAD  *
003900*                          OF 36.02.  RECONCILEMENT CAUGHT THE   *
004000*                          PENNY DRIFT ON THE MONTH-END TIE-OUT. *
004100*                          NOW COMPUTED ROUNDED DIRECTLY INTO    *
004200*                          WS-BASE-FEE, SAME AS EVERY OTHER TIER.*
004300* 09/06/01  RJT   RQ-0398  WS-INTL-PCT EXTERNALIZED AS A PARM    *
004400*                          FIELD WAS CONSIDERED AND REJECTED -   *
004500*                          RATE CHANGES STILL GO THROUGH A      *
004600*                          PROGRAM CHANGE PER COMPLIANCE.        *
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
005500*
005600****************************************************************
005700*   THIS PROGRAM HAS NO FILES OF ITS OWN.  IT IS CALLED ONCE     *
005800*   PER PAYMENT REQUEST BY PAYPROC AT STEP 600-CALC-FEE AND      *
005900*   RETURNS A SINGLE FEE AMOUNT THROUGH FEE-CALC-PARMS.          *
006000****************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400****************************************************************
006500* WS-FEE-WORK-FIELDS - SCRATCH ACCUMULATORS CARRIED THROUGH ALL  *
006600* FIVE CALCULATION STEPS (TIER LOOKUP, PREMIUM DISCOUNT, PEAK    *
006700* SURCHARGE, FINAL ROUNDING) BEFORE THE RESULT IS HANDED BACK TO *
006800* THE CALLER IN FP-FEE.  WS-BASE-FEE IS THE RUNNING FEE ITSELF;  *
006900* THE REMAINING FIELDS ARE THE RATES AND LIMITS THE STEPS READ.  *
007000****************************************************************
007100 01  WS-FEE-WORK-FIELDS.
007200*    RUNNING FEE AMOUNT - CARRIED THROUGH EVERY STEP BELOW.
007300     05  WS-BASE-FEE             PIC S9(07)V99    COMP-3 VALUE 0.
007400*    INTERNATIONAL WIRE FLOOR AND CAP - RQ-0309.
007500     05  WS-INTL-FLOOR           PIC S9(07)V99    COMP-3 VALUE 35.00.
007600     05  WS-INTL-CAP             PIC S9(07)V99    COMP-3 VALUE 250.00.
007700*    INTERNATIONAL PCT FEE RATE - 3.00% OF THE PAYMENT AMOUNT.
007800     05  WS-INTL-PCT             PIC S9(01)V9(04) COMP-3 VALUE .0300.
007900*    PEAK-HOUR SURCHARGE FACTOR AND TRIGGER AMOUNT - RQ-0266.
008000     05  WS-PEAK-FACTOR          PIC S9(01)V9(04) COMP-3 VALUE 1.1000.
008100     05  WS-PEAK-THRESHOLD       PIC S9(09)V99    COMP-3 VALUE 50000.00.
008200     05  FILLER                  PIC X(01).
008300*
008400*    PEAK-HOUR SWITCH - SET IN 700-APPLY-PEAK-SURCHARGE, TESTED
008500*    IMMEDIATELY AFTER.  NOT CARRIED BETWEEN CALLS.
008600 01  WS-PEAK-HOUR-SW             PIC X(01) VALUE 'N'.
008700     88  WS-PEAK-HOUR              VALUE 'Y'.
008800*
008900*    RUN TIME AS OF THIS BATCH, HHMMSS, COPIED FROM FP-RUN-TIME
009000*    ONCE AT THE TOP OF 000-MAIN SO THE PEAK-HOUR TEST HAS ITS
009100*    OWN WORKING COPY - SEE Y2K-004 IN THE CHANGE LOG ABOVE.
009200 01  WS-RUN-TIME-SAVE             PIC 9(06) VALUE ZERO.
009300*
009400 COPY WORKDT.
009500 COPY FEEPARM.
009600*
009700****************************************************************
009800*   PROCEDURE DIVISION                                          *
009900*                                                                *
010000*   000-MAIN DISPATCHES TO ONE OF FIVE TIER PARAGRAPHS BY        *
010100*   PAYMENT TYPE, THEN RUNS THE PREMIUM DISCOUNT, PEAK SURCHARGE *
010200*   AND FINAL ROUNDING STEPS IN THAT FIXED ORDER ON WHATEVER FEE *
010300*   THE TIER PARAGRAPH LEFT IN WS-BASE-FEE.  ORDER MATTERS - THE *
010400*   SURCHARGE IS A PERCENTAGE OF THE ALREADY-DISCOUNTED FEE, NOT *
010500*   THE OTHER WAY AROUND (RQ-0266 WAS EXPLICIT ON THIS POINT).   *
010600****************************************************************
010700 PROCEDURE DIVISION USING FEE-CALC-PARMS.
010800*
010900 000-MAIN.
011000     MOVE ZERO TO WS-BASE-FEE FP-FEE.
011100     MOVE FP-RUN-TIME TO WS-RUN-TIME-SAVE.
011200     EVALUATE TRUE
011300*        DOMESTIC PAYMENTS - FLAT TIER BY AMOUNT BAND.
011400         WHEN FP-PAYMENT-TYPE = 'DOMESTIC'
011500             PERFORM 100-DOMESTIC-FEE THRU 100-EXIT
011600*        INTERNATIONAL WIRES - PERCENTAGE WITH FLOOR/CAP.
011700         WHEN FP-PAYMENT-TYPE = 'INTERNATIONAL'
011800             PERFORM 200-INTERNATIONAL-FEE THRU 200-EXIT
011900*        ACH TRANSFERS - FLAT FEE.
012000         WHEN FP-PAYMENT-TYPE = 'ACH'
012100             PERFORM 300-ACH-FEE THRU 300-EXIT
012200*        DOMESTIC WIRES - FLAT FEE.
012300         WHEN FP-PAYMENT-TYPE = 'WIRE'
012400             PERFORM 400-WIRE-FEE THRU 400-EXIT
012500*        ANYTHING ELSE SHOULD NEVER REACH HERE - SEE 500-EXIT.
012600         WHEN OTHER
012700             PERFORM 500-DEFAULT-FEE THRU 500-EXIT
012800     END-EVALUATE.
012900     PERFORM 600-APPLY-PREMIUM-DISCOUNT THRU 600-EXIT.
013000     PERFORM 700-APPLY-PEAK-SURCHARGE THRU 700-EXIT.
013100     PERFORM 800-ROUND-FEE THRU 800-EXIT.
013200     GOBACK.
013300*
013400****************************************************************
013500* 100-DOMESTIC-FEE - FLAT TIERED FEE BY AMOUNT BAND.  TIERS HAVE *
013600* NOT CHANGED SINCE THE ORIGINAL 01/14/97 SCHEDULE.              *
013700****************************************************************
013800 100-DOMESTIC-FEE.
013900     EVALUATE TRUE
014000         WHEN FP-AMOUNT < 1000.00
014100             MOVE 5.00 TO WS-BASE-FEE
014200         WHEN FP-AMOUNT < 5000.00
014300             MOVE 10.00 TO WS-BASE-FEE
014400         WHEN FP-AMOUNT < 10000.00
014500             MOVE 25.00 TO WS-BASE-FEE
014600         WHEN OTHER
014700             MOVE 45.00 TO WS-BASE-FEE
014800     END-EVALUATE.
014900 100-EXIT.
015000     EXIT.
015100*
015200****************************************************************
015300* 200-INTERNATIONAL-FEE - PERCENTAGE FEE WITH FLOOR AND CAP.     *
015400*                                                                *
015500* RQ-0362 (03/14/00): THIS USED TO COMPUTE THE PERCENTAGE FEE    *
015600* INTO A 4-DECIMAL WORK FIELD AND THEN MOVE IT INTO WS-BASE-FEE, *
015700* WHICH HAS ONLY 2 DECIMALS - MOVE HAS NO ROUNDED PHRASE, SO THE *
015800* THIRD AND FOURTH DECIMAL PLACES WERE SILENTLY DROPPED INSTEAD  *
015900* OF ROUNDED.  NOW COMPUTED ROUNDED DIRECTLY INTO WS-BASE-FEE SO *
016000* THE HALF-CENT RULE FROM RQ-0118 APPLIES HERE TOO.              *
016100****************************************************************
016200 200-INTERNATIONAL-FEE.
016300     COMPUTE WS-BASE-FEE ROUNDED = FP-AMOUNT * WS-INTL-PCT.
016400     IF WS-BASE-FEE < WS-INTL-FLOOR
016500         MOVE WS-INTL-FLOOR TO WS-BASE-FEE
016600     END-IF.
016700     IF WS-BASE-FEE > WS-INTL-CAP
016800         MOVE WS-INTL-CAP TO WS-BASE-FEE
016900     END-IF.
017000 200-EXIT.
017100     EXIT.
017200*
017300****************************************************************
017400* 300-ACH-FEE - FLAT FEE, NO TIERS.                              *
017500****************************************************************
017600 300-ACH-FEE.
017700     MOVE 2.00 TO WS-BASE-FEE.
017800 300-EXIT.
017900     EXIT.
018000*
018100****************************************************************
018200* 400-WIRE-FEE - FLAT FEE, DOMESTIC WIRE.                        *
018300****************************************************************
018400 400-WIRE-FEE.
018500     MOVE 30.00 TO WS-BASE-FEE.
018600 400-EXIT.
018700     EXIT.
018800*
018900****************************************************************
019000* 500-DEFAULT-FEE - UNRECOGNIZED PAYMENT TYPE.  VALIDATION IN    *
019100* PAYPROC SHOULD HAVE REJECTED THE REQUEST BEFORE THE FEE CALL   *
019200* EVER HAPPENS.  LEFT HERE AS A SAFETY NET SO A FUTURE PAYMENT   *
019300* TYPE ADDED TO PAYREQ.cpy WITHOUT A MATCHING TIER HERE GETS A   *
019400* ZERO FEE INSTEAD OF AN ABEND.                                  *
019500****************************************************************
019600 500-DEFAULT-FEE.
019700     MOVE ZERO TO WS-BASE-FEE.
019800 500-EXIT.
019900     EXIT.
020000*
020100****************************************************************
020200* 600-APPLY-PREMIUM-DISCOUNT - RQ-0241.  PREMIUM CUSTOMERS PAY   *
020300* HALF THE BASE FEE.  APPLIED BEFORE THE PEAK SURCHARGE, PER     *
020400* RQ-0266, SO A PREMIUM CUSTOMER'S PEAK SURCHARGE IS COMPUTED ON *
020500* THE ALREADY-DISCOUNTED FEE.                                   *
020600****************************************************************
020700 600-APPLY-PREMIUM-DISCOUNT.
020800     IF FP-PREMIUM-FLAG = 'Y'
020900         COMPUTE WS-BASE-FEE ROUNDED = WS-BASE-FEE * .50
021000     END-IF.
021100 600-EXIT.
021200     EXIT.
021300*
021400****************************************************************
021500* 700-APPLY-PEAK-SURCHARGE - RQ-0266.  A 10% SURCHARGE APPLIES   *
021600* WHEN THE RUN'S TIME OF DAY IS STRICTLY BETWEEN 08:00 AND 17:00 *
021700* AND THE PAYMENT AMOUNT IS OVER 50,000.00.  THE COMPARISON IS   *
021800* MADE AGAINST THE FULL HHMMSS VALUE, NOT JUST THE HOUR, SO A    *
021900* PAYMENT RUN AT 08:00:01 IS CORRECTLY INSIDE THE WINDOW AND A   *
022000* RUN AT EXACTLY 08:00:00 OR 17:00:00 IS CORRECTLY OUTSIDE IT.   *
022100****************************************************************
022200 700-APPLY-PEAK-SURCHARGE.
022300     MOVE 'N' TO WS-PEAK-HOUR-SW.
022400     IF WS-RUN-TIME-SAVE > 080000 AND WS-RUN-TIME-SAVE < 170000
022500         IF FP-AMOUNT > WS-PEAK-THRESHOLD
022600             MOVE 'Y' TO WS-PEAK-HOUR-SW
022700         END-IF
022800     END-IF.
022900     IF WS-PEAK-HOUR
023000         COMPUTE WS-BASE-FEE ROUNDED =
023100             WS-BASE-FEE * WS-PEAK-FACTOR
023200     END-IF.
023300 700-EXIT.
023400     EXIT.
023500*
023600****************************************************************
023700* 800-ROUND-FEE - FINAL ROUND-HALF-UP TO THE CENT AND MOVE TO    *
023800* THE ZONED OUTPUT FIELD THE CALLER SEES.  WS-BASE-FEE IS PACKED *
023900* (COMP-3); FP-FEE IS DISPLAY, PER THE SHOP'S MONEY CONVENTION   *
024000* FOR FIELDS THAT CROSS A CALL BOUNDARY.                        *
024100****************************************************************
024200 800-ROUND-FEE.
024300     COMPUTE FP-FEE ROUNDED = WS-BASE-FEE.
024400 800-EXIT.
024500     EXIT.
