000100****************************************************************
000200* FRAUDPRM  -  FRAUD CHECK LINKAGE PARAMETERS                    *
000300*                                                                *
000400* PASSED BY PAYPROC PARA 500 ON THE CALL TO FRAUDCHK, AND        *
000500* RECEIVED BY FRAUDCHK'S LINKAGE SECTION UNDER THE SAME NAME.    *
000600* THE CUSTOMER'S HISTORY TABLE AND ITS ROW COUNT ARE PASSED AS   *
000700* SEPARATE CALL PARAMETERS, NOT ON THIS RECORD - SEE FRAUDCHK.   *
000800*                                                                *
000900* 01/14/97  DWS  ORIGINAL LAYOUT - 4 RULES                       *
001000* 03/11/98  RJT  RULES 5-7 ADDED                                 *
001100* 09/30/99  RJT  RULES 8-9 ADDED, FD-RUN-TS WIDENED TO 9(14)     *
001200****************************************************************
001300 01  FRAUD-CHECK-PARMS.
001400     05  FD-CUSTOMER-ID          PIC X(08).
001500     05  FD-PAYMENT-ID           PIC X(12).
001600     05  FD-AMOUNT               PIC S9(09)V99.
001700     05  FD-AVG-AMOUNT           PIC S9(09)V99.
001800     05  FD-DEST-COUNTRY         PIC X(02).
001900     05  FD-DEVICE-ID            PIC X(10).
002000     05  FD-GEO-LOCATION         PIC X(10).
002100     05  FD-ACCT-OPENED-DATE     PIC 9(08).
002200     05  FD-KNOWN-DEVICE         PIC X(10) OCCURS 3 TIMES.
002300     05  FD-RUN-DATE             PIC 9(08).
002400     05  FD-RUN-TS               PIC 9(14).
002500     05  FD-FRAUD-SW             PIC X(01).
002600         88  FD-IS-FRAUDULENT      VALUE 'Y'.
002900     05  FD-RULE-CODE            PIC X(23).
003000     05  FD-REASON               PIC X(60).
