000100****************************************************************
000200*                                                               *
000300*   MERIDIAN NATIONAL BANK  -  BATCH SYSTEMS GROUP               *
000400*                                                                *
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    FRAUDCHK.
000800 AUTHOR.        D. W. STOUT.
000900 INSTALLATION.  MERIDIAN NATIONAL BANK - EDP DIVISION.
001000 DATE-WRITTEN.  01/14/97.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
001300*
001400****************************************************************
001500*   CHANGE LOG                                                  *
001600*                                                                *
001700* DATE      WHO   REQUEST  DESCRIPTION                          *
001800* --------  ----  -------  ------------------------------------ *
001900* 01/14/97  DWS   ORIG     RULES 1-4: HIGH_AMOUNT, UNUSUAL_AMT,  *
002000*                          HIGH_FREQUENCY, VELOCITY_CHECK.       *
002100* 03/11/98  RJT   RQ-0187  RULE 5 IMPOSSIBLE_TRAVEL ADDED - SEE  *
002200*                          700-GET-GEO-DISTANCE FOR THE HOUSE    *
002300*                          CITY-GRID TABLE.  RULE 6              *
002400*                          HIGH_RISK_COUNTRY ADDED.               *
002500* 09/30/99  RJT   Y2K-011  ALL DATE ARITHMETIC REWORKED TO THE   *
002600*                          30/360 DAY-COUNT CONVENTION SO THE    *
002700*                          CENTURY ROLLOVER DOES NOT BREAK THE   *
002800*                          VELOCITY/TRAVEL/ACCOUNT-AGE MATH.     *
002900*                          RULE 7 NEW_DEVICE_HIGH_AMOUNT ADDED.  *
003000* 09/30/99  RJT   RQ-0341  RULE 8: THE RISK-SCORING MODEL THE    *
003100*                          FRAUD DESK WANTED IS NOT AVAILABLE TO *
003200*                          BATCH.  SUBSTITUTED A COMPOSITE SCORE *
003300*                          BUILT FROM DATA WE ALREADY HAVE - SEE *
003400*                          450-CHECK-COMPOSITE-RISK-SCORE.       *
003500*                          RULE 9 NEW_ACCOUNT_HIGH_AMOUNT ADDED. *
003600* 01/18/00  RJT   Y2K-011F FOLLOW-UP FROM THE Y2K CERTIFICATION -*
003700*                          THE 30/360 CONVERSION IN 650-TS-TO-   *
003800*                          SECONDS WAS RE-RUN AGAINST TEST DATA  *
003900*                          SPANNING THE ROLLOVER, NO DRIFT FOUND.*
004000* 05/02/00  RJT   RQ-0372  FD-KNOWN-DEVICE COMPARE IN RULES 7 AND*
004100*                          8 (PARAS 400, 450) WAS CASE-SENSITIVE*
004200*                          AGAINST A MIXED-CASE DEVICE-ID FROM   *
004300*                          ONE CHANNEL - SAME ROOT CAUSE PAYPROC *
004400*                          HIT ON RQ-0355, FIXED AT THE SOURCE IN*
004500*                          PAYREQ SO NO CHANGE WAS NEEDED HERE.  *
004600* 08/14/01  RJT   RQ-0409  WS-GRID-LOOKUP-CODE TABLE (PARAS 730, *
004700*                          735) WAS HELD TO THE SAME TEN CITIES  *
004800*                          SINCE ORIG - MORE CITIES WERE ASKED   *
004900*                          FOR BUT OFF-GRID WIRE VOLUME IS STILL *
005000*                          UNDER 1% OF TRAFFIC.  DEFERRED.       *
005100****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200***********************************************************************
006300*    SET BY 350-CHECK-HIGH-RISK-COUNTRY, TESTED RIGHT BACK IN THE
006400*    SAME PARAGRAPH - CARRIED AS A SWITCH RATHER THAN TESTING THE
006500*    EVALUATE RESULT DIRECTLY SO THE 88-LEVEL READS LIKE THE OTHER
006600*    RULES' CONDITIONS.
006700***********************************************************************
006800 01  WS-RULE-SWITCHES.
006900     05  WS-HIGH-RISK-SW         PIC X(01) VALUE 'N'.
007000         88  WS-HIGH-RISK-COUNTRY  VALUE 'Y'.
007100     05  FILLER                  PIC X(01).
007200*
007300***********************************************************************
007400*    BUILT BY 600-SCAN-RECENT-HISTORY BELOW - ONE PASS OF THE
007500*    CUSTOMER'S TRANSACTION HISTORY TABLE FEEDS RULES 3, 4, AND 5
007600*    SO EACH RULE DOES NOT RE-SCAN THE TABLE ON ITS OWN.
007700***********************************************************************
007800 01  WS-HISTORY-STATS.
007900     05  WS-HIST-SUB             PIC S9(04) COMP VALUE 0.
008000     05  WS-RECENT-COUNT         PIC S9(04) COMP VALUE 0.
008100     05  WS-MOST-RECENT-SUB      PIC S9(04) COMP VALUE 0.
008200     05  WS-MOST-RECENT-TS       PIC 9(14)        VALUE 0.
008300     05  WS-MOST-RECENT-GEO      PIC X(10)        VALUE SPACES.
008400     05  WS-MOST-RECENT-FOUND-SW PIC X(01)        VALUE 'N'.
008500         88  WS-MOST-RECENT-FOUND  VALUE 'Y'.
008600     05  FILLER                  PIC X(01)        VALUE SPACES.
008700*
008800***********************************************************************
008900*    TIMESTAMP-TO-SECONDS CONVERSION WORK AREA USED BY
009000*    650-TS-TO-SECONDS - SEE THE HOUSE 30/360 NOTE THERE.
009100***********************************************************************
009200 01  WS-TS-SECONDS-WORK.
009300     05  WS-TS-IN                PIC 9(14)        VALUE 0.
009400     05  WS-TS-IN-R REDEFINES WS-TS-IN.
009500         10  WS-TS-YYYY            PIC 9(04).
009600         10  WS-TS-MM              PIC 9(02).
009700         10  WS-TS-DD              PIC 9(02).
009800         10  WS-TS-HH              PIC 9(02).
009900         10  WS-TS-MN              PIC 9(02).
010000         10  WS-TS-SS              PIC 9(02).
010100     05  WS-SECONDS-OUT          PIC S9(11)  COMP-3 VALUE 0.
010200     05  WS-DAYS-OUT             PIC S9(07)  COMP-3 VALUE 0.
010300     05  FILLER                  PIC X(01).
010400*
010500***********************************************************************
010600*    HOLDS THE TWO CONVERTED SECONDS VALUES BEING COMPARED AND THE
010700*    ELAPSED-TIME RESULT, SHARED ACROSS RULES 3 THROUGH 5 AND 9.
010800***********************************************************************
010900 01  WS-DT-SECONDS-WORK.
011000     05  WS-RUN-SECONDS          PIC S9(11)  COMP-3 VALUE 0.
011100     05  WS-HIST-SECONDS         PIC S9(11)  COMP-3 VALUE 0.
011200     05  WS-ELAPSED-SECONDS      PIC S9(11)  COMP-3 VALUE 0.
011300     05  WS-RUN-DAYS             PIC S9(07)  COMP-3 VALUE 0.
011400     05  WS-ACCT-OPENED-DAYS     PIC S9(07)  COMP-3 VALUE 0.
011500     05  WS-ACCT-AGE-DAYS        PIC S9(07)  COMP-3 VALUE 0.
011600     05  FILLER                  PIC X(01).
011700*
011800***********************************************************************
011900*    STRAIGHT-LINE GRID DISTANCE WORK AREA FOR
012000*    700-GET-GEO-DISTANCE - RULE 5'S IMPOSSIBLE-TRAVEL CHECK.
012100***********************************************************************
012200 01  WS-GEO-DISTANCE-WORK.
012300     05  WS-CURR-X               PIC S9(05)  COMP   VALUE 0.
012400     05  WS-CURR-Y               PIC S9(05)  COMP   VALUE 0.
012500     05  WS-PRIOR-X              PIC S9(05)  COMP   VALUE 0.
012600     05  WS-PRIOR-Y              PIC S9(05)  COMP   VALUE 0.
012700     05  WS-X-DIFF               PIC S9(05)  COMP   VALUE 0.
012800     05  WS-Y-DIFF               PIC S9(05)  COMP   VALUE 0.
012900     05  WS-DIST-KM              PIC S9(07)  COMP   VALUE 0.
013000     05  FILLER                  PIC X(01).
013100*
013200***********************************************************************
013300*    SCRATCH AREA FOR A SINGLE CITY-GRID LOOKUP, REUSED BY BOTH
013400*    730 AND 735 BELOW.
013500***********************************************************************
013600 01  WS-GRID-WORK.
013700     05  WS-GRID-LOOKUP-CODE     PIC X(10)  VALUE SPACES.
013800     05  WS-GRID-X               PIC S9(05) COMP   VALUE 0.
013900     05  WS-GRID-Y               PIC S9(05) COMP   VALUE 0.
014000     05  FILLER                  PIC X(01).
014100*
014200***********************************************************************
014300*    RULE 2'S UNUSUAL-AMOUNT THRESHOLD AND RULE 8'S COMPOSITE RISK
014400*    SCORE PIECES.
014500***********************************************************************
014600 01  WS-THRESHOLD-WORK.
014700     05  WS-UNUSUAL-THRESHOLD    PIC S9(10)V99 COMP-3 VALUE 0.
014800     05  WS-RISK-SCORE           PIC S9(05)    COMP   VALUE 0.
014900     05  WS-RATIO-SCORE          PIC S9(05)    COMP   VALUE 0.
015000     05  FILLER                  PIC X(01).
015100*
015200***********************************************************************
015300*    YYYYMMDD REDEFINITION USED TO FEED A DATE (NOT A FULL
015400*    TIMESTAMP) THROUGH THE SAME 650-TS-TO-SECONDS LOGIC RULE 9
015500*    NEEDS FOR ACCOUNT AGE.
015600***********************************************************************
015700 01  WS-DATE8-WORK               PIC 9(08) VALUE ZERO.
015800 01  WS-DATE8-R REDEFINES WS-DATE8-WORK.
015900     05  WS-DATE8-YYYY             PIC 9(04).
016000     05  WS-DATE8-MM               PIC 9(02).
016100     05  WS-DATE8-DD               PIC 9(02).
016200     05  FILLER                    PIC X(02).
016300*
016400 COPY WORKDT.
016500 COPY FRAUDPRM.
016600*
016700 LINKAGE SECTION.
016800 01  LK-HIST-TABLE.
016900     05  LK-HIST-ENTRY           OCCURS 5000 TIMES.
017000         10  LK-HIST-CUSTOMER-ID   PIC X(08).
017100         10  LK-HIST-TXN-TS        PIC 9(14).
017200         10  LK-HIST-AMOUNT        PIC S9(09)V99.
017300         10  LK-HIST-GEO           PIC X(10).
017400         10  FILLER                PIC X(01).
017500 01  LK-HIST-COUNT               PIC S9(04) COMP.
017600*
017700 PROCEDURE DIVISION USING FRAUD-CHECK-PARMS, LK-HIST-TABLE,
017800         LK-HIST-COUNT.
017900*
018000***********************************************************************
018100*    000-MAIN - DRIVES ALL NINE FRAUD RULES AGAINST ONE PAYMENT
018200*    REQUEST, IN ORDER, STOPPING AT THE FIRST RULE THAT FIRES.
018300*    CALLED ONCE PER REQUEST FROM PAYPROC PARAGRAPH 500.
018400***********************************************************************
018500 000-MAIN.
018600     MOVE 'N' TO FD-FRAUD-SW.
018700     MOVE SPACES TO FD-RULE-CODE.
018800     MOVE SPACES TO FD-REASON.
018900     PERFORM 600-SCAN-RECENT-HISTORY THRU 600-EXIT.
019000     PERFORM 100-CHECK-HIGH-AMOUNT THRU 100-EXIT.
019100     IF NOT FD-IS-FRAUDULENT
019200         PERFORM 150-CHECK-UNUSUAL-AMOUNT THRU 150-EXIT
019300     END-IF.
019400     IF NOT FD-IS-FRAUDULENT
019500         PERFORM 200-CHECK-HIGH-FREQUENCY THRU 200-EXIT
019600     END-IF.
019700     IF NOT FD-IS-FRAUDULENT
019800         PERFORM 250-CHECK-VELOCITY THRU 250-EXIT
019900     END-IF.
020000     IF NOT FD-IS-FRAUDULENT
020100         PERFORM 300-CHECK-IMPOSSIBLE-TRAVEL THRU 300-EXIT
020200     END-IF.
020300     IF NOT FD-IS-FRAUDULENT
020400         PERFORM 350-CHECK-HIGH-RISK-COUNTRY THRU 350-EXIT
020500     END-IF.
020600     IF NOT FD-IS-FRAUDULENT
020700         PERFORM 400-CHECK-NEW-DEVICE THRU 400-EXIT
020800     END-IF.
020900     IF NOT FD-IS-FRAUDULENT
021000         PERFORM 450-CHECK-COMPOSITE-RISK-SCORE THRU 450-EXIT
021100     END-IF.
021200     IF NOT FD-IS-FRAUDULENT
021300         PERFORM 500-CHECK-NEW-ACCOUNT THRU 500-EXIT
021400     END-IF.
021500     GOBACK.
021600*
021700***********************************************************************
021800*    100-CHECK-HIGH-AMOUNT - RULE 1.  A FLAT DOLLAR CEILING, NO
021900*    CUSTOMER HISTORY INVOLVED - THE CHEAPEST RULE TO CHECK SO IT
022000*    RUNS FIRST.
022100***********************************************************************
022200 100-CHECK-HIGH-AMOUNT.
022300     IF FD-AMOUNT > 50000.00
022400         MOVE 'HIGH_AMOUNT' TO FD-RULE-CODE
022500         MOVE 'PAYMENT AMOUNT EXCEEDS THE 50,000.00 HARD LIMIT'
022600              TO FD-REASON
022700         MOVE 'Y' TO FD-FRAUD-SW
022800     END-IF.
022900 100-EXIT.
023000     EXIT.
023100*
023200***********************************************************************
023300*    150-CHECK-UNUSUAL-AMOUNT - RULE 2.  COMPARES AGAINST 10X THE
023400*    CUSTOMER'S OWN AVERAGE, CARRIED IN ON FD-AVG-AMOUNT FROM
023500*    PAYPROC PARAGRAPH 260 RATHER THAN RECOMPUTED HERE.
023600***********************************************************************
023700 150-CHECK-UNUSUAL-AMOUNT.
023800     COMPUTE WS-UNUSUAL-THRESHOLD = FD-AVG-AMOUNT * 10.
023900     IF FD-AMOUNT > WS-UNUSUAL-THRESHOLD
024000         MOVE 'UNUSUAL_AMOUNT' TO FD-RULE-CODE
024100         MOVE 'AMOUNT IS MORE THAN 10X THE CUSTOMER AVERAGE'
024200              TO FD-REASON
024300         MOVE 'Y' TO FD-FRAUD-SW
024400     END-IF.
024500 150-EXIT.
024600     EXIT.
024700*
024800***********************************************************************
024900*    200-CHECK-HIGH-FREQUENCY - RULE 3.  USES THE 24-HOUR COUNT
025000*    WS-600-SCAN-RECENT-HISTORY BUILT BELOW, NOT A SEPARATE PASS.
025100***********************************************************************
025200 200-CHECK-HIGH-FREQUENCY.
025300     IF WS-RECENT-COUNT > 10
025400         MOVE 'HIGH_FREQUENCY' TO FD-RULE-CODE
025500         MOVE 'MORE THAN 10 TRANSACTIONS IN THE LAST 24 HOURS'
025600              TO FD-REASON
025700         MOVE 'Y' TO FD-FRAUD-SW
025800     END-IF.
025900 200-EXIT.
026000     EXIT.
026100*
026200***********************************************************************
026300*    250-CHECK-VELOCITY - RULE 4.  FLAGS A SECOND TRANSACTION ON
026400*    THE SAME CUSTOMER INSIDE TWO MINUTES OF THE MOST RECENT ONE -
026500*    TOO FAST FOR A HUMAN AT A TERMINAL TO HAVE TYPED IT.
026600***********************************************************************
026700 250-CHECK-VELOCITY.
026800*    NO PRIOR TRANSACTION FOR THIS CUSTOMER MEANS NOTHING TO
026900*    MEASURE THE GAP AGAINST, SO THE RULE SIMPLY DOES NOT FIRE.
027000     IF WS-MOST-RECENT-FOUND
027100         MOVE WS-MOST-RECENT-TS TO WS-TS-IN
027200         PERFORM 650-TS-TO-SECONDS THRU 650-EXIT
027300         MOVE WS-SECONDS-OUT TO WS-HIST-SECONDS
027400         MOVE FD-RUN-TS TO WS-TS-IN
027500         PERFORM 650-TS-TO-SECONDS THRU 650-EXIT
027600         MOVE WS-SECONDS-OUT TO WS-RUN-SECONDS
027700         COMPUTE WS-ELAPSED-SECONDS =
027800             WS-RUN-SECONDS - WS-HIST-SECONDS
027900         IF WS-ELAPSED-SECONDS < 120
028000         MOVE 'VELOCITY_CHECK' TO FD-RULE-CODE
028100         MOVE 'MOST RECENT TRANSACTION WAS UNDER 2 MINUTES AGO'
028200              TO FD-REASON
028300         MOVE 'Y' TO FD-FRAUD-SW
028400         END-IF
028500     END-IF.
028600 250-EXIT.
028700     EXIT.
028800*
028900***********************************************************************
029000*    300-CHECK-IMPOSSIBLE-TRAVEL - RULE 5.  A LOCATION CHANGE OF
029100*    OVER 500 KM IN UNDER TWO HOURS IS FASTER THAN COMMERCIAL AIR
029200*    CAN MANAGE GATE-TO-GATE, SO IT ONLY FIRES WHEN THE GEO CODE
029300*    ACTUALLY CHANGED FROM THE PRIOR TRANSACTION.
029400***********************************************************************
029500 300-CHECK-IMPOSSIBLE-TRAVEL.
029600     IF WS-MOST-RECENT-FOUND
029700       AND FD-GEO-LOCATION NOT = WS-MOST-RECENT-GEO
029800         MOVE WS-MOST-RECENT-TS TO WS-TS-IN
029900         PERFORM 650-TS-TO-SECONDS THRU 650-EXIT
030000         MOVE WS-SECONDS-OUT TO WS-HIST-SECONDS
030100         MOVE FD-RUN-TS TO WS-TS-IN
030200         PERFORM 650-TS-TO-SECONDS THRU 650-EXIT
030300         MOVE WS-SECONDS-OUT TO WS-RUN-SECONDS
030400         COMPUTE WS-ELAPSED-SECONDS =
030500             WS-RUN-SECONDS - WS-HIST-SECONDS
030600         IF WS-ELAPSED-SECONDS < 7200
030700             PERFORM 700-GET-GEO-DISTANCE THRU 700-EXIT
030800             IF WS-DIST-KM > 500
030900         MOVE 'IMPOSSIBLE_TRAVEL' TO FD-RULE-CODE
031000         MOVE 'LOCATION CHANGED BY OVER 500 KM IN UNDER 2 HOURS'
031100              TO FD-REASON
031200         MOVE 'Y' TO FD-FRAUD-SW
031300             END-IF
031400         END-IF
031500     END-IF.
031600 300-EXIT.
031700     EXIT.
031800*
031900***********************************************************************
032000*    350-CHECK-HIGH-RISK-COUNTRY - RULE 6.  THE XX/YY/ZZ CODES ARE
032100*    THE OFAC-WATCH PLACEHOLDER LIST THE FRAUD DESK MAINTAINS -
032200*    REAL COUNTRY CODES ARE SUBSTITUTED AT THE PARM LOAD, NOT HERE.
032300***********************************************************************
032400 350-CHECK-HIGH-RISK-COUNTRY.
032500*    WS-HIGH-RISK-SW DRIVES THE 88-LEVEL TEST BELOW SO THE
032600*    EVALUATE ITSELF CAN STAY A SIMPLE CODE-TABLE LOOKUP.
032700     EVALUATE FD-DEST-COUNTRY
032800         WHEN 'XX'
032900         WHEN 'YY'
033000         WHEN 'ZZ'
033100             MOVE 'Y' TO WS-HIGH-RISK-SW
033200         WHEN OTHER
033300             MOVE 'N' TO WS-HIGH-RISK-SW
033400     END-EVALUATE.
033500     IF WS-HIGH-RISK-COUNTRY
033600         MOVE 'HIGH_RISK_COUNTRY' TO FD-RULE-CODE
033700         MOVE 'DESTINATION COUNTRY IS ON THE HIGH-RISK LIST'
033800              TO FD-REASON
033900         MOVE 'Y' TO FD-FRAUD-SW
034000     END-IF.
034100 350-EXIT.
034200     EXIT.
034300*
034400***********************************************************************
034500*    400-CHECK-NEW-DEVICE - RULE 7.  FD-KNOWN-DEVICE(1) THRU (3) ARE
034600*    THE CUSTOMER'S LAST THREE DEVICE IDS, CARRIED IN FROM THE
034700*    CUSTOMER MASTER.  AN UNRECOGNIZED DEVICE ALONE IS NOT ENOUGH -
034800*    IT MUST ALSO BE PAIRED WITH A PAYMENT OVER 10,000.00.
034900***********************************************************************
035000 400-CHECK-NEW-DEVICE.
035100     IF FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(1)
035200       AND FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(2)
035300       AND FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(3)
035400         IF FD-AMOUNT > 10000.00
035500         MOVE 'NEW_DEVICE_HIGH_AMOUNT' TO FD-RULE-CODE
035600         MOVE 'UNKNOWN DEVICE USED FOR A PAYMENT OVER 10,000.00'
035700              TO FD-REASON
035800         MOVE 'Y' TO FD-FRAUD-SW
035900         END-IF
036000     END-IF.
036100 400-EXIT.
036200     EXIT.
036300*
036400 450-CHECK-COMPOSITE-RISK-SCORE.
036500*    SOURCE RULE 8 CALLED OUT TO AN EXTERNAL ML MODEL SCORE THAT
036600*    BATCH HAS NO ACCESS TO.  RQ-0341 SUBSTITUTES A COMPOSITE OF
036700*    THREE SIGNALS WE ALREADY HAVE ON HAND, WEIGHTED TO LAND ON
036800*    ROUGHLY THE SAME 0-100 SCALE AS THE 0.85 CUTOFF THE FRAUD
036900*    DESK ORIGINALLY ASKED FOR.
037000     MOVE ZERO TO WS-RISK-SCORE.
037100     IF FD-AVG-AMOUNT > ZERO
037200         COMPUTE WS-RATIO-SCORE ROUNDED =
037300             (FD-AMOUNT / FD-AVG-AMOUNT) * 4
037400         IF WS-RATIO-SCORE > 40
037500             MOVE 40 TO WS-RATIO-SCORE
037600         END-IF
037700         ADD WS-RATIO-SCORE TO WS-RISK-SCORE
037800     END-IF.
037900     IF WS-RECENT-COUNT > 5
038000         ADD 30 TO WS-RISK-SCORE
038100     END-IF.
038200     IF FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(1)
038300       AND FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(2)
038400       AND FD-DEVICE-ID NOT = FD-KNOWN-DEVICE(3)
038500         ADD 30 TO WS-RISK-SCORE
038600     END-IF.
038700     IF WS-RISK-SCORE > 85
038800         MOVE 'HIGH_RISK_SCORE' TO FD-RULE-CODE
038900         MOVE 'COMPOSITE RISK SCORE EXCEEDS THE FRAUD DESK CUTOFF'
039000              TO FD-REASON
039100         MOVE 'Y' TO FD-FRAUD-SW
039200     END-IF.
039300 450-EXIT.
039400     EXIT.
039500*
039600***********************************************************************
039700*    500-CHECK-NEW-ACCOUNT - RULE 9.  CONVERTS BOTH THE RUN DATE AND
039800*    THE ACCOUNT-OPENED DATE TO THE HOUSE 30/360 DAY COUNT VIA
039900*    650-TS-TO-SECONDS, THEN COMPARES THE DIFFERENCE IN DAYS.
040000***********************************************************************
040100 500-CHECK-NEW-ACCOUNT.
040200     MOVE FD-RUN-DATE TO WS-DATE8-WORK.
040300     MOVE WS-DATE8-YYYY TO WS-TS-YYYY.
040400     MOVE WS-DATE8-MM TO WS-TS-MM.
040500     MOVE WS-DATE8-DD TO WS-TS-DD.
040600     MOVE ZERO TO WS-TS-HH WS-TS-MN WS-TS-SS.
040700     PERFORM 650-TS-TO-SECONDS THRU 650-EXIT.
040800     MOVE WS-DAYS-OUT TO WS-RUN-DAYS.
040900     MOVE FD-ACCT-OPENED-DATE TO WS-DATE8-WORK.
041000     MOVE WS-DATE8-YYYY TO WS-TS-YYYY.
041100     MOVE WS-DATE8-MM TO WS-TS-MM.
041200     MOVE WS-DATE8-DD TO WS-TS-DD.
041300     MOVE ZERO TO WS-TS-HH WS-TS-MN WS-TS-SS.
041400     PERFORM 650-TS-TO-SECONDS THRU 650-EXIT.
041500     MOVE WS-DAYS-OUT TO WS-ACCT-OPENED-DAYS.
041600     COMPUTE WS-ACCT-AGE-DAYS = WS-RUN-DAYS - WS-ACCT-OPENED-DAYS.
041700     IF WS-ACCT-AGE-DAYS < 7
041800         IF FD-AMOUNT > 5000.00
041900             MOVE 'NEW_ACCOUNT_HIGH_AMOUNT' TO FD-RULE-CODE
042000             MOVE 'ACCOUNT IS LESS THAN 7 DAYS OLD'
042100                  TO FD-REASON
042200             MOVE 'Y' TO FD-FRAUD-SW
042300         END-IF
042400     END-IF.
042500 500-EXIT.
042600     EXIT.
042700*
042800 600-SCAN-RECENT-HISTORY.
042900*    HISTORY IS SORTED BY CUSTOMER ASCENDING, NEWEST TXN FIRST
043000*    WITHIN CUSTOMER - THE FIRST MATCH WE HIT IS THE MOST RECENT.
043100     MOVE ZERO TO WS-RECENT-COUNT.
043200     MOVE 'N' TO WS-MOST-RECENT-FOUND-SW.
043300     MOVE FD-RUN-TS TO WS-TS-IN.
043400     PERFORM 650-TS-TO-SECONDS THRU 650-EXIT.
043500     MOVE WS-SECONDS-OUT TO WS-RUN-SECONDS.
043600     PERFORM 610-SCAN-ONE-HIST-ROW THRU 610-EXIT
043700         VARYING WS-HIST-SUB FROM 1 BY 1
043800         UNTIL WS-HIST-SUB > LK-HIST-COUNT.
043900 600-EXIT.
044000     EXIT.
044100*
044200***********************************************************************
044300*    610-SCAN-ONE-HIST-ROW - TESTS ONE TRANSACTION-HISTORY ENTRY.
044400*    THE FIRST MATCHING ROW FOR THIS CUSTOMER IS THE MOST RECENT
044500*    (SEE THE SORT-ORDER NOTE IN 600 ABOVE) AND IS SAVED FOR RULES
044600*    4 AND 5; EVERY MATCHING ROW WITHIN 24 HOURS FEEDS RULE 3'S
044700*    COUNT.
044800***********************************************************************
044900 610-SCAN-ONE-HIST-ROW.
045000     IF LK-HIST-CUSTOMER-ID(WS-HIST-SUB) = FD-CUSTOMER-ID
045100         IF NOT WS-MOST-RECENT-FOUND
045200             MOVE LK-HIST-TXN-TS(WS-HIST-SUB) TO WS-MOST-RECENT-TS
045300             MOVE LK-HIST-GEO(WS-HIST-SUB) TO WS-MOST-RECENT-GEO
045400             MOVE 'Y' TO WS-MOST-RECENT-FOUND-SW
045500         END-IF
045600         MOVE LK-HIST-TXN-TS(WS-HIST-SUB) TO WS-TS-IN
045700         PERFORM 650-TS-TO-SECONDS THRU 650-EXIT
045800         COMPUTE WS-ELAPSED-SECONDS =
045900             WS-RUN-SECONDS - WS-SECONDS-OUT
046000         IF WS-ELAPSED-SECONDS < 86400
046100             ADD 1 TO WS-RECENT-COUNT
046200         END-IF
046300     END-IF.
046400 610-EXIT.
046500     EXIT.
046600*
046700 650-TS-TO-SECONDS.
046800*    HOUSE 30/360 DAY-COUNT CONVERSION - NOT A TRUE CALENDAR, BUT
046900*    DETERMINISTIC AND GOOD ENOUGH FOR ELAPSED-TIME COMPARISONS
047000*    THAT NEVER SPAN MORE THAN A FEW DAYS.  SEE Y2K-011.
047100     COMPUTE WS-DAYS-OUT =
047200         (WS-TS-YYYY * 360) + ((WS-TS-MM - 1) * 30)
047300             + (WS-TS-DD - 1).
047400     COMPUTE WS-SECONDS-OUT =
047500         (WS-DAYS-OUT * 86400) + (WS-TS-HH * 3600)
047600             + (WS-TS-MN * 60) + WS-TS-SS.
047700 650-EXIT.
047800     EXIT.
047900*
048000 700-GET-GEO-DISTANCE.
048100     PERFORM 710-GET-CURR-COORDS THRU 710-EXIT.
048200     PERFORM 720-GET-PRIOR-COORDS THRU 720-EXIT.
048300     SUBTRACT WS-PRIOR-X FROM WS-CURR-X GIVING WS-X-DIFF.
048400     SUBTRACT WS-PRIOR-Y FROM WS-CURR-Y GIVING WS-Y-DIFF.
048500     IF WS-X-DIFF < ZERO
048600         COMPUTE WS-X-DIFF = WS-X-DIFF * -1
048700     END-IF.
048800     IF WS-Y-DIFF < ZERO
048900         COMPUTE WS-Y-DIFF = WS-Y-DIFF * -1
049000     END-IF.
049100     COMPUTE WS-DIST-KM = WS-X-DIFF + WS-Y-DIFF.
049200 700-EXIT.
049300     EXIT.
049400*
049500***********************************************************************
049600*    710-GET-CURR-COORDS - GRID COORDINATES FOR THE CURRENT
049700*    REQUEST'S GEO LOCATION.
049800***********************************************************************
049900 710-GET-CURR-COORDS.
050000     PERFORM 730-CITY-GRID-LOOKUP THRU 730-EXIT.
050100     MOVE WS-GRID-X TO WS-CURR-X.
050200     MOVE WS-GRID-Y TO WS-CURR-Y.
050300 710-EXIT.
050400     EXIT.
050500*
050600***********************************************************************
050700*    720-GET-PRIOR-COORDS - GRID COORDINATES FOR THE MOST RECENT
050800*    PRIOR TRANSACTION'S GEO LOCATION, SAVED BY 600 ABOVE.
050900***********************************************************************
051000 720-GET-PRIOR-COORDS.
051100     MOVE WS-MOST-RECENT-GEO TO WS-GRID-LOOKUP-CODE.
051200     PERFORM 735-CITY-GRID-LOOKUP-PRIOR THRU 735-EXIT.
051300     MOVE WS-GRID-X TO WS-PRIOR-X.
051400     MOVE WS-GRID-Y TO WS-PRIOR-Y.
051500 720-EXIT.
051600     EXIT.
051700*
051800 730-CITY-GRID-LOOKUP.
051900*    CITY-GRID COORDINATES ARE EXPRESSED IN KM-EQUIVALENT UNITS
052000*    ON AN ARBITRARY HOUSE GRID, NOT TRUE LATITUDE/LONGITUDE.
052100*    A CODE NOT ON THE GRID DEFAULTS TO (0,0).
052200     EVALUATE FD-GEO-LOCATION
052300        WHEN 'NYC       '
052400            MOVE     0 TO WS-GRID-X
052500            MOVE     0 TO WS-GRID-Y
052600        WHEN 'BOS       '
052700            MOVE   306 TO WS-GRID-X
052800            MOVE   145 TO WS-GRID-Y
052900        WHEN 'CHI       '
053000            MOVE  1145 TO WS-GRID-X
053100            MOVE  -201 TO WS-GRID-Y
053200        WHEN 'ATL       '
053300            MOVE  1200 TO WS-GRID-X
053400            MOVE  -841 TO WS-GRID-Y
053500        WHEN 'DAL       '
053600            MOVE  2487 TO WS-GRID-X
053700            MOVE  -468 TO WS-GRID-Y
053800        WHEN 'DEN       '
053900            MOVE  2625 TO WS-GRID-X
054000            MOVE   386 TO WS-GRID-Y
054100        WHEN 'MIA       '
054200            MOVE  1758 TO WS-GRID-X
054300            MOVE -1226 TO WS-GRID-Y
054400        WHEN 'PHX       '
054500            MOVE  3442 TO WS-GRID-X
054600            MOVE  -730 TO WS-GRID-Y
054700        WHEN 'SEA       '
054800            MOVE  3875 TO WS-GRID-X
054900            MOVE  1191 TO WS-GRID-Y
055000        WHEN 'LAX       '
055100            MOVE  3944 TO WS-GRID-X
055200            MOVE -1071 TO WS-GRID-Y
055300        WHEN OTHER
055400            MOVE    0 TO WS-GRID-X
055500            MOVE    0 TO WS-GRID-Y
055600    END-EVALUATE.
055700 730-EXIT.
055800     EXIT.
055900*
056000 735-CITY-GRID-LOOKUP-PRIOR.
056100*    SAME GRID AS PARA 730, KEYED OFF THE PRIOR TRANSACTION'S
056200*    LOCATION RATHER THAN THE CURRENT ONE.
056300     EVALUATE WS-GRID-LOOKUP-CODE
056400        WHEN 'NYC       '
056500            MOVE     0 TO WS-GRID-X
056600            MOVE     0 TO WS-GRID-Y
056700        WHEN 'BOS       '
056800            MOVE   306 TO WS-GRID-X
056900            MOVE   145 TO WS-GRID-Y
057000        WHEN 'CHI       '
057100            MOVE  1145 TO WS-GRID-X
057200            MOVE  -201 TO WS-GRID-Y
057300        WHEN 'ATL       '
057400            MOVE  1200 TO WS-GRID-X
057500            MOVE  -841 TO WS-GRID-Y
057600        WHEN 'DAL       '
057700            MOVE  2487 TO WS-GRID-X
057800            MOVE  -468 TO WS-GRID-Y
057900        WHEN 'DEN       '
058000            MOVE  2625 TO WS-GRID-X
058100            MOVE   386 TO WS-GRID-Y
058200        WHEN 'MIA       '
058300            MOVE  1758 TO WS-GRID-X
058400            MOVE -1226 TO WS-GRID-Y
058500        WHEN 'PHX       '
058600            MOVE  3442 TO WS-GRID-X
058700            MOVE  -730 TO WS-GRID-Y
058800        WHEN 'SEA       '
058900            MOVE  3875 TO WS-GRID-X
059000            MOVE  1191 TO WS-GRID-Y
059100        WHEN 'LAX       '
059200            MOVE  3944 TO WS-GRID-X
059300            MOVE -1071 TO WS-GRID-Y
059400        WHEN OTHER
059500            MOVE    0 TO WS-GRID-X
059600            MOVE    0 TO WS-GRID-Y
059700    END-EVALUATE.
059800 735-EXIT.
059900     EXIT.
