000100****************************************************************
000200* PAYREQ  -  PAYMENT REQUEST RECORD                             *
000300*                                                                *
000400* ONE RECORD PER PAYMENT REQUEST ON THE PAYMENT-REQUESTS FILE    *
000500* READ BY PAYPROC.  FILE IS IN ARRIVAL ORDER, NOT SORTED.        *
000600* RECORD LENGTH 90.                                              *
000700*                                                                *
000800* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
000900* 11/18/96  RJT  ADDED PR-DEST-COUNTRY FOR WIRE REG REPORTING    *
000950* 04/02/00  RJT  DROPPED A STRAY 2-BYTE FILLER THAT HAD CREPT    *
000960*                THE RECORD TO 92 BYTES AGAINST THE FILE'S OWN  *
000970*                90-BYTE LAYOUT - CAUGHT ON THE INTERFACE AUDIT.*
001000****************************************************************
001100 01  PAYMENT-REQUEST-REC.
001200     05  PR-TRANSACTION-ID       PIC X(12).
001300     05  PR-CUSTOMER-ID          PIC X(08).
001400     05  PR-ACCOUNT-ID           PIC X(10).
001500     05  PR-PAYMENT-TYPE         PIC X(13).
001600         88  PR-TYPE-DOMESTIC      VALUE 'DOMESTIC'.
001700         88  PR-TYPE-INTL          VALUE 'INTERNATIONAL'.
001800         88  PR-TYPE-ACH           VALUE 'ACH'.
001900         88  PR-TYPE-WIRE          VALUE 'WIRE'.
002000         88  PR-TYPE-REVERSAL      VALUE 'REVERSAL'.
002100         88  PR-TYPE-VALID         VALUE 'DOMESTIC' 'INTERNATIONAL'
002200                                         'ACH' 'WIRE' 'REVERSAL'.
002300     05  PR-AMOUNT               PIC S9(09)V99.
002400     05  PR-DEST-COUNTRY         PIC X(02).
002500     05  PR-DEVICE-ID            PIC X(10).
002600     05  PR-GEO-LOCATION         PIC X(10).
002700     05  PR-REQUEST-TS           PIC 9(14).
