000100****************************************************************
000200* REVREQ  -  REVERSAL REQUEST RECORD                             *
000300*                                                                *
000400* ONE RECORD PER REFUND REQUEST ON THE REVERSAL-REQUESTS FILE    *
000500* READ BY PAYREV.  IDENTIFIES THE ORIGINAL TRANSACTION BY ID -   *
000600* PAYREV LOOKS THE ORIGINAL UP ON THE PRIOR DAY'S JOURNAL.       *
000700* RECORD LENGTH 87.                                              *
000800*                                                                *
000900* 03/11/98  RJT  ORIGINAL LAYOUT                                 *
001000****************************************************************
001100 01  REVERSAL-REQUEST-REC.
001200     05  RR-ORIGINAL-TXN-ID      PIC X(12).
001300     05  RR-REASON               PIC X(60).
001400     05  RR-REQUEST-TS           PIC 9(14).
001500     05  FILLER                  PIC X(01).
