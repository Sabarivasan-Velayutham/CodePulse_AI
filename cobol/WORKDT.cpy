000100****************************************************************
000200* WORKDT  -  RUN DATE/TIME WORK BLOCK                            *
000300*                                                                *
000400* SHARED BY PAYPROC, FEECALC, FRAUDCHK AND PAYREV SO THE WHOLE   *
000500* RUN USES ONE "NOW" - THE BUSINESS DATE/TIME PARAMETER PASSED   *
000600* IN ON THE JCL, NOT THE WALL CLOCK, SO RERUNS ARE REPEATABLE.   *
000700*                                                                *
000800* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
000900* 11/18/96  RJT  SPLIT OUT WORKDT-DATE-SAVE FOR REPORT HEADINGS  *
001000****************************************************************
001100 01  WORKDT-RUN-TS.
001200     05  WORKDT-TIMESTAMP        PIC 9(14).
001300 01  WORKDT-RUN-TS-R REDEFINES WORKDT-RUN-TS.
001400     05  WORKDT-DATE             PIC 9(08).
001500     05  WORKDT-TIME             PIC 9(06).
001600 01  WORKDT-DATE-SAVE            PIC 9(08) VALUE ZEROS.
001700 01  WORKDT-DATE-R REDEFINES WORKDT-DATE-SAVE.
001800     05  WORKDT-YY               PIC 9(04).
001900     05  WORKDT-MM               PIC 9(02).
002000     05  WORKDT-DD               PIC 9(02).
002100 01  WORKDT-TIME-SAVE            PIC 9(06) VALUE ZEROS.
002200 01  WORKDT-TIME-R REDEFINES WORKDT-TIME-SAVE.
002300     05  WORKDT-HH               PIC 9(02).
002400     05  WORKDT-MN               PIC 9(02).
002500     05  WORKDT-SS               PIC 9(02).
