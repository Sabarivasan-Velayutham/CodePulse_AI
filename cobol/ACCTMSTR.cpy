000100****************************************************************
000200* ACCTMSTR  -  ACCOUNT MASTER RECORD                             *
000300*                                                                *
000400* ONE RECORD PER ACCOUNT ON THE ACCOUNT-MASTER FILE.  FILE IS    *
000500* SEQUENTIAL, SORTED ASCENDING BY AM-ACCOUNT-ID.  LOADED WHOLE   *
000600* INTO WS-ACCT-TABLE AT START OF RUN BY PAYPROC PARA 750 AND     *
000650* RE-LOADED BY PAYREV PARA 150 FOR THE REVERSAL RUN.             *
000700* RECORD LENGTH 40.                                              *
000800*                                                                *
000900* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
001000* 05/21/99  RJT  ADDED OVERDRAFT FIELDS PER REG E REQUEST 4471   *
001100****************************************************************
001200 01  ACCOUNT-MASTER-REC.
001300     05  AM-ACCOUNT-ID           PIC X(10).
001400     05  AM-CUSTOMER-ID          PIC X(08).
001500     05  AM-OPENING-BAL          PIC S9(09)V99.
001600     05  AM-OVERDRAFT-ELIG       PIC X(01).
001700         88  AM-OD-ELIGIBLE        VALUE 'Y'.
001800     05  AM-OVERDRAFT-LIMIT      PIC S9(07)V99.
001900     05  FILLER                  PIC X(01).
