000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PAYPROC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* END-OF-DAY PAYMENT PROCESSING DRIVER.  READS THE DAY'S PAYMENT  00000900
001000* REQUEST FILE, VALIDATES/SCREENS/FEES/DEBITS EACH ONE AGAINST    00001000
001100* THE CUSTOMER AND ACCOUNT MASTERS, CALLS OUT TO FEECALC AND      00001100
001200* FRAUDCHK, AND WRITES THE TRANSACTION JOURNAL, FRAUD ALERT AND   00001200
001300* AUDIT LOG FILES.  PRINTS THE DAILY SUMMARY AT END OF FILE.      00001300
001400*                                                                 00001400
001500***************************************************************** 00001500
001600*                                                                 00001600
001700*   CHANGE LOG                                                    00001700
001800*                                                                 00001800
001900* DATE      WHO   REQUEST  DESCRIPTION                            00001900
002000* --------  ----  -------  ------------------------------------   00002000
002100* 01/14/97  DWS   ORIG     VALIDATE/STATUS/BALANCE/FEE/DEBIT/     00002100
002200*                          JOURNAL PIPELINE, DAILY SUMMARY.       00002200
002300* 03/11/98  RJT   RQ-0187  FRAUDCHK CALL ADDED - SEE PARA 500.    00002300
002400* 05/21/99  RJT   RQ-4471  OVERDRAFT GATE ADDED TO PARA 400 PER   00002400
002500*                          REG E REQUEST 4471.                    00002500
002600* 09/30/99  RJT   RQ-0341  MANUAL-REVIEW RISK FLAG ADDED.         00002600
002700* 09/30/99  RJT   Y2K-011  RUN TIMESTAMP NOW COMES FROM THE       00002700
002800*                          RUN-PARM FILE, NOT ACCEPT FROM DATE/   00002800
002900*                          TIME, SO A RERUN IS REPEATABLE ACROSS  00002900
003000*                          THE CENTURY BOUNDARY.                  00003000
003010* 01/18/00  RJT   Y2K-011F FOLLOW-UP FROM THE Y2K CERTIFICATION - 00003010
003020*                          RUN CONFIRMED CLEAN ACROSS THE 1999/   00003020
003030*                          2000 ROLLOVER, NO CODE CHANGE NEEDED.  00003030
003040* 06/09/00  RJT   RQ-0355  WS-CC-KNOWN-DEVICE COMPARE IN PARA 550 00003040
003050*                          WAS CASE-SENSITIVE AGAINST A MIXED-   00003050
003060*                          CASE DEVICE-ID FROM ONE ORIGINATING   00003060
003070*                          CHANNEL - EVERY LEGITIMATE REPEAT     00003070
003080*                          CUSTOMER WAS LANDING IN MANUAL REVIEW 00003080
003090*                          UNTIL THE UPSTREAM FEED WAS FIXED TO  00003090
003095*                          UPPERCASE DEVICE-ID BEFORE IT REACHES 00003095
003098*                          PAYREQ.  NO CHANGE MADE HERE.         00003098
003100* 04/11/01  RJT   RQ-0402  EVALUATED ADDING A SIXTH PAYMENT TYPE 00003100
003110*                          ('BILL_PAY') AT THE FRAUD DESK'S      00003110
003120*                          REQUEST - DEFERRED, NO VOLUME YET AND 00003120
003130*                          IT WOULD TOUCH PAYREQ, THE TYPE       00003130
003140*                          TOTALS TABLE, AND FEECALC ALL THREE.  00003140
003150***************************************************************** 00003150
003200 IDENTIFICATION DIVISION.                                         00003200
003300 PROGRAM-ID.    PAYPROC.                                          00003300
003400 AUTHOR.        D. W. STOUT.                                      00003400
003500 INSTALLATION.  MERIDIAN NATIONAL BANK - EDP DIVISION.            00003500
003600 DATE-WRITTEN.  01/14/97.                                         00003600
003700 DATE-COMPILED.                                                   00003700
003800 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.            00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER. IBM-370.                                        00004100
004200 OBJECT-COMPUTER. IBM-370.                                        00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM                                           00004400
004500     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                      00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                    00004700
004800                                                                  00004800
004900     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYREQ                 00004900
005000         ACCESS IS SEQUENTIAL                                     00005000
005100         FILE STATUS  IS  WS-PAYREQ-STATUS.                       00005100
005200                                                                  00005200
005300     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMSTR               00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS  IS  WS-CUSTMSTR-STATUS.                     00005500
005600                                                                  00005600
005700     SELECT ACCOUNT-MASTER-FILE  ASSIGN TO ACCTMSTR               00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-ACCTMSTR-STATUS.                     00005900
006000                                                                  00006000
006100     SELECT TXN-HISTORY-FILE     ASSIGN TO TXNHIST                00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-TXNHIST-STATUS.                      00006300
006400                                                                  00006400
006500     SELECT RUN-PARM-FILE        ASSIGN TO RUNPARM                00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-RUNPARM-STATUS.                      00006700
006800                                                                  00006800
006900     SELECT JOURNAL-FILE         ASSIGN TO PAYJRNL                00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-JOURNAL-STATUS-CD.                   00007100
007200                                                                  00007200
007300     SELECT FRAUD-ALERT-FILE     ASSIGN TO FRAUDALR               00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS  IS  WS-FRAUDALR-STATUS.                     00007500
007600                                                                  00007600
007700     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDITLOG               00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS  IS  WS-AUDITLOG-STATUS.                     00007900
008000                                                                  00008000
008100     SELECT SUMMARY-REPORT-FILE  ASSIGN TO SUMRPT                 00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-SUMRPT-STATUS.                       00008300
008400                                                                  00008400
008500***************************************************************** 00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800                                                                  00008800
008810* INPUT - TODAY'S PAYMENT REQUESTS, ARRIVAL ORDER.                00008810
008900 FD  PAYMENT-REQUEST-FILE                                         00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY PAYREQ.                                                     00009100
009200                                                                  00009200
009210* REFERENCE - CUSTOMER MASTER, LOADED WHOLE INTO WS-CUSTOMER-     00009210
009220* TABLE BELOW BY 720-LOAD-CUSTOMER-MASTER.                        00009220
009300 FD  CUSTOMER-MASTER-FILE                                         00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY CUSTMSTR.                                                   00009500
009600                                                                  00009600
009610* REFERENCE - ACCOUNT MASTER, LOADED WHOLE INTO WS-ACCOUNT-TABLE  00009610
009620* BELOW BY 730-LOAD-ACCOUNT-MASTER.  AT-BALANCE IS UPDATED IN     00009620
009630* PLACE AS PAYMENTS ARE DEBITED (SEE PARA 650).                   00009630
009700 FD  ACCOUNT-MASTER-FILE                                          00009700
009800     RECORDING MODE IS F.                                         00009800
009900 COPY ACCTMSTR.                                                   00009900
010000                                                                  00010000
010010* REFERENCE - PRIOR TRANSACTION HISTORY, LOADED WHOLE INTO        00010010
010020* WS-HIST-TABLE BELOW FOR FRAUDCHK'S VELOCITY/TRAVEL RULES.       00010020
010100 FD  TXN-HISTORY-FILE                                             00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY TXNHIST.                                                    00010300
010400                                                                  00010400
010410* CONTROL - ONE RECORD WITH THIS RUN'S BUSINESS DATE/TIME, SO A   00010410
010420* RERUN OF THE SAME BUSINESS DAY STAMPS IDENTICALLY - SEE Y2K-011.00010420
010500 FD  RUN-PARM-FILE                                                00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY RUNPARM.                                                    00010700
010800                                                                  00010800
010810* OUTPUT - ONE ROW PER PAYMENT REQUEST, WHATEVER ITS OUTCOME.     00010810
010900 FD  JOURNAL-FILE                                                 00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY PAYJRNL.                                                    00011100
011200                                                                  00011200
011210* OUTPUT - ONE ROW PER FRAUD RULE THAT FIRES (PARA 510).          00011210
011300 FD  FRAUD-ALERT-FILE                                             00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY FRAUDALR.                                                   00011500
011600                                                                  00011600
011610* OUTPUT - VARIABLE-LENGTH AUDIT TRAIL, ONE ROW PER EVENT.        00011610
011700 FD  AUDIT-LOG-FILE                                               00011700
011800     RECORDING MODE IS V.                                         00011800
011900 COPY AUDITLOG.                                                   00011900
012000                                                                  00012000
012010* OUTPUT - THE DAILY SUMMARY PRINT FILE, 132-BYTE LINE SEQUENTIAL.00012010
012100 FD  SUMMARY-REPORT-FILE                                          00012100
012200     RECORDING MODE IS F.                                         00012200
012300 01  SUMMARY-REPORT-REC          PIC X(132).                      00012300
012400                                                                  00012400
012500***************************************************************** 00012500
012600 WORKING-STORAGE SECTION.                                         00012600
012700***************************************************************** 00012700
012800*                                                                 00012800
012900******************************************************************00012900
013000* FILE STATUS WORK AREA - ONE 2-BYTE CODE PER OPEN FILE, CHECKED  00013000
013100* ONLY IN AN ABEND-ON-ERROR SENSE; THIS PROGRAM HAS NO RECOVERY   00013100
013200* PATH FOR A BAD OPEN OR A DISK I/O ERROR.                        00013200
013300******************************************************************00013300
013400 01  WS-FILE-STATUSES.                                            00013400
013500     05  WS-PAYREQ-STATUS        PIC X(02) VALUE SPACES.          00013500
013600     05  WS-CUSTMSTR-STATUS      PIC X(02) VALUE SPACES.          00013600
013700     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.          00013700
013800     05  WS-TXNHIST-STATUS       PIC X(02) VALUE SPACES.          00013800
013900     05  WS-RUNPARM-STATUS       PIC X(02) VALUE SPACES.          00013900
014000     05  WS-JOURNAL-STATUS-CD    PIC X(02) VALUE SPACES.          00014000
014100     05  WS-FRAUDALR-STATUS      PIC X(02) VALUE SPACES.          00014100
014200     05  WS-AUDITLOG-STATUS      PIC X(02) VALUE SPACES.          00014200
014300     05  WS-SUMRPT-STATUS        PIC X(02) VALUE SPACES.          00014300
014400     05  FILLER                  PIC X(02) VALUE SPACES.          00014400
014500*                                                                 00014500
014600******************************************************************00014600
014700* END-OF-FILE SWITCHES FOR THE SEQUENTIAL FILES THAT GET READ     00014700
014800* STRAIGHT THROUGH (THE MASTERS AND THE HISTORY FILE).            00014800
014900******************************************************************00014900
015000 01  WS-EOF-SWITCHES.                                             00015000
015100     05  WS-PAYREQ-EOF-SW        PIC X(01) VALUE 'N'.             00015100
015200         88  WS-PAYREQ-EOF         VALUE 'Y'.                     00015200
015300     05  WS-CUSTMSTR-EOF-SW      PIC X(01) VALUE 'N'.             00015300
015400         88  WS-CUSTMSTR-EOF       VALUE 'Y'.                     00015400
015500     05  WS-ACCTMSTR-EOF-SW      PIC X(01) VALUE 'N'.             00015500
015600         88  WS-ACCTMSTR-EOF       VALUE 'Y'.                     00015600
015700     05  WS-TXNHIST-EOF-SW       PIC X(01) VALUE 'N'.             00015700
015800         88  WS-TXNHIST-EOF        VALUE 'Y'.                     00015800
015900     05  FILLER                  PIC X(01) VALUE SPACES.          00015900
016000*                                                                 00016000
016100******************************************************************00016100
016200* PER-REQUEST PIPELINE SWITCHES - RESET AT THE TOP OF EACH        00016200
016300* ITERATION BY THE PARAGRAPHS THAT OWN THEM, NOT ALL AT ONCE IN   00016300
016400* ONE PLACE.                                                      00016400
016500******************************************************************00016500
016600 01  WS-PIPELINE-SWITCHES.                                        00016600
016700     05  WS-REQUEST-VALID-SW     PIC X(01) VALUE 'Y'.             00016700
016800         88  WS-REQUEST-VALID      VALUE 'Y'.                     00016800
016900     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.             00016900
017000         88  WS-CUST-FOUND         VALUE 'Y'.                     00017000
017100     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.             00017100
017200         88  WS-ACCT-FOUND         VALUE 'Y'.                     00017200
017300     05  WS-CUST-BLOCKED-SW      PIC X(01) VALUE 'N'.             00017300
017400         88  WS-CUST-IS-BLOCKED    VALUE 'Y'.                     00017400
017500     05  WS-FRAUD-FOUND-SW       PIC X(01) VALUE 'N'.             00017500
017600         88  WS-FRAUD-WAS-FOUND    VALUE 'Y'.                     00017600
017700     05  WS-MANUAL-REVIEW-SW     PIC X(01) VALUE 'N'.             00017700
017800     05  FILLER                  PIC X(01) VALUE SPACES.          00017800
017900*                                                                 00017900
018000******************************************************************00018000
018100* WS-JOURNAL-STATUS CARRIES THE OUTCOME STRING THAT EVERY GATE    00018100
018200* IN 100-PROCESS-ONE-REQUEST CAN SET AND THAT 700-WRITE-JOURNAL-  00018200
018300* RECORD AND 900-ACCUMULATE-TOTALS BOTH READ BACK.                00018300
018400******************************************************************00018400
018500 01  WS-JOURNAL-RESULT-WORK.                                      00018500
018600     05  WS-JOURNAL-STATUS       PIC X(18) VALUE SPACES.          00018600
018700     05  WS-BALANCE-RESULT       PIC X(18) VALUE SPACES.          00018700
018800     05  WS-THIS-FEE             PIC S9(07)V99 COMP-3 VALUE 0.    00018800
018900     05  FILLER                  PIC X(04) VALUE SPACES.          00018900
019000*                                                                 00019000
019100******************************************************************00019100
019200* TABLE SUBSCRIPTS - ONE PER TABLE, COMP FOR SPEED SINCE THESE    00019200
019300* ARE TESTED AND INCREMENTED ON EVERY PAYMENT REQUEST.            00019300
019400******************************************************************00019400
019500 01  WS-SUBSCRIPTS.                                               00019500
019600     05  WS-CUST-SUB             PIC S9(04) COMP VALUE 0.         00019600
019700     05  WS-ACCT-SUB             PIC S9(04) COMP VALUE 0.         00019700
019800     05  WS-TYPE-SUB             PIC S9(04) COMP VALUE 0.         00019800
019900     05  WS-STAT-SUB             PIC S9(04) COMP VALUE 0.         00019900
020000     05  WS-RPT-SUB              PIC S9(04) COMP VALUE 0.         00020000
020100     05  FILLER                  PIC X(02) VALUE SPACES.          00020100
020200*                                                                 00020200
020210* CUSTOMER FIELDS FOR THE REQUEST CURRENTLY IN FLIGHT - COPIED   00020210
020220* OUT OF WS-CUSTOMER-TABLE BY 260-SCAN-ONE-CUSTOMER SO 500, 550   00020220
020230* AND 600 BELOW DO NOT HAVE TO RE-INDEX THE TABLE BY SUBSCRIPT.   00020230
020300 01  WS-CURRENT-CUSTOMER.                                         00020300
020400     05  WS-CC-STATUS            PIC X(01) VALUE SPACES.          00020400
020500     05  WS-CC-PREMIUM-FLAG      PIC X(01) VALUE SPACES.          00020500
020600     05  WS-CC-AVG-AMOUNT        PIC S9(09)V99 VALUE 0.           00020600
020700     05  WS-CC-ACCT-OPENED-DATE  PIC 9(08) VALUE 0.               00020700
020800     05  WS-CC-KNOWN-DEVICE      PIC X(10) OCCURS 3 TIMES.        00020800
020900     05  FILLER                  PIC X(01) VALUE SPACES.          00020900
021000*                                                                 00021000
021100****************************************************************  00021100
021200* CUSTOMER MASTER TABLE - LOADED ONCE, SCANNED LINEARLY.  THE     00021200
021300* MASTER FILE IS A FEW THOUSAND RECORDS AT MOST, SO A SORTED-     00021300
021400* KEY SCAN IS PLENTY FAST FOR A NIGHTLY BATCH WINDOW.             00021400
021500****************************************************************  00021500
021600 01  WS-CUSTOMER-TABLE.                                           00021600
021700     05  WS-CUST-COUNT           PIC S9(04) COMP VALUE 0.         00021700
021800     05  WS-CUST-ENTRY OCCURS 3000 TIMES.                         00021800
021900         10  CT-CUSTOMER-ID        PIC X(08).                     00021900
022000         10  CT-STATUS             PIC X(01).                     00022000
022100         10  CT-PREMIUM-FLAG       PIC X(01).                     00022100
022200         10  CT-AVG-AMOUNT         PIC S9(09)V99.                 00022200
022300         10  CT-ACCT-OPENED-DATE   PIC 9(08).                     00022300
022400         10  CT-KNOWN-DEVICE       PIC X(10) OCCURS 3 TIMES.      00022400
022500         10  FILLER                PIC X(01).                     00022500
022600*                                                                 00022600
022700****************************************************************  00022700
022800* ACCOUNT MASTER TABLE - AT-BALANCE IS MUTATED IN PLACE AS EACH   00022800
022900* PAYMENT IS DEBITED SO THE NEXT LOOKUP SEES THE RUNNING BALANCE. 00022900
023000****************************************************************  00023000
023100 01  WS-ACCOUNT-TABLE.                                            00023100
023200     05  WS-ACCT-COUNT           PIC S9(04) COMP VALUE 0.         00023200
023300     05  WS-ACCT-ENTRY OCCURS 3000 TIMES.                         00023300
023400         10  AT-ACCOUNT-ID         PIC X(10).                     00023400
023500         10  AT-CUSTOMER-ID        PIC X(08).                     00023500
023600         10  AT-BALANCE            PIC S9(09)V99.                 00023600
023700         10  AT-OD-ELIGIBLE        PIC X(01).                     00023700
023800         10  AT-OD-LIMIT           PIC S9(07)V99.                 00023800
023900         10  FILLER                PIC X(01).                     00023900
024000*                                                                 00024000
024100****************************************************************  00024100
024200* TXN-HISTORY TABLE - PASSED TO FRAUDCHK BY REFERENCE AS-IS, ONE  00024200
024300* LOAD FOR THE WHOLE RUN.  LAYOUT MUST STAY IN STEP WITH          00024300
024400* FRAUDCHK'S LINKAGE SECTION LK-HIST-TABLE.                       00024400
024500****************************************************************  00024500
024600 01  WS-HIST-TABLE.                                               00024600
024700     05  WS-HIST-ENTRY OCCURS 5000 TIMES.                         00024700
024800         10  HT-CUSTOMER-ID        PIC X(08).                     00024800
024900         10  HT-TXN-TS             PIC 9(14).                     00024900
025000         10  HT-AMOUNT             PIC S9(09)V99.                 00025000
025100         10  HT-GEO-LOCATION       PIC X(10).                     00025100
025200         10  FILLER                PIC X(01).                     00025200
025300 01  WS-HIST-COUNT               PIC S9(04) COMP VALUE 0.         00025300
025400*                                                                 00025400
025500 01  WS-TYPE-TOTALS.                                              00025500
025600     05  WS-TYPE-ENTRY OCCURS 5 TIMES.                            00025600
025700         10  TT-TYPE-CODE          PIC X(13).                     00025700
025800         10  TT-COUNT              PIC S9(07) COMP-3 VALUE 0.     00025800
025900         10  TT-AMOUNT             PIC S9(11)V99 COMP-3 VALUE 0.  00025900
026000         10  TT-FEES               PIC S9(09)V99 COMP-3 VALUE 0.  00026000
026100         10  FILLER                PIC X(01).                     00026100
026200*                                                                 00026200
026300 01  WS-STATUS-TOTALS.                                            00026300
026400     05  WS-STAT-ENTRY OCCURS 7 TIMES.                            00026400
026500         10  ST-STATUS-CODE        PIC X(18).                     00026500
026600         10  ST-COUNT              PIC S9(07) COMP-3 VALUE 0.     00026600
026700         10  FILLER                PIC X(02).                     00026700
026800*                                                                 00026800
026900 01  WS-GRAND-TOTALS.                                             00026900
027000     05  GT-COUNT                PIC S9(07) COMP-3 VALUE 0.       00027000
027100     05  GT-AMOUNT               PIC S9(11)V99 COMP-3 VALUE 0.    00027100
027200     05  GT-FEES                 PIC S9(09)V99 COMP-3 VALUE 0.    00027200
027300     05  FILLER                  PIC X(02).                       00027300
027400*                                                                 00027400
027500****************************************************************  00027500
027600* DAILY SUMMARY REPORT LINES                                      00027600
027700****************************************************************  00027700
027800 01  RPT-HEADING-1.                                               00027800
027900     05  FILLER PIC X(45)                                         00027900
028000         VALUE 'MERIDIAN NATIONAL BANK - DAILY PAYMENT SUMMARY'.  00028000
028100     05  FILLER PIC X(10) VALUE SPACES.                           00028100
028200     05  FILLER PIC X(14) VALUE 'BUSINESS DATE:'.                 00028200
028300     05  RPT-BUS-MM              PIC 99.                          00028300
028400     05  FILLER PIC X(01) VALUE '/'.                              00028400
028500     05  RPT-BUS-DD              PIC 99.                          00028500
028600     05  FILLER PIC X(01) VALUE '/'.                              00028600
028700     05  RPT-BUS-YY              PIC 9999.                        00028700
028800     05  FILLER PIC X(53) VALUE SPACES.                           00028800
028810* COLUMN HEADINGS FOR THE PER-TYPE BREAKDOWN.                     00028810
028900 01  RPT-HEADING-2.                                               00028900
029000     05  FILLER PIC X(13) VALUE 'TYPE'.                           00029000
029100     05  FILLER PIC X(08) VALUE 'COUNT'.                          00029100
029200     05  FILLER PIC X(18) VALUE 'TOTAL AMOUNT'.                   00029200
029300     05  FILLER PIC X(18) VALUE 'TOTAL FEES'.                     00029300
029400     05  FILLER PIC X(75) VALUE SPACES.                           00029400
029410* ONE LINE PER PAYMENT TYPE - BLANK UNLESS 855 FOUND A NONZERO    00029410
029420* COUNT IN THE SLOT.                                              00029420
029500 01  RPT-TYPE-DETAIL.                                             00029500
029600     05  RPT-TYPE-CODE           PIC X(13).                       00029600
029700     05  FILLER PIC X(02) VALUE SPACES.                           00029700
029800     05  RPT-TYPE-COUNT          PIC ZZZZZ9.                      00029800
029900     05  FILLER PIC X(03) VALUE SPACES.                           00029900
030000     05  RPT-TYPE-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99.            00030000
030100     05  FILLER PIC X(02) VALUE SPACES.                           00030100
030200     05  RPT-TYPE-FEES           PIC ZZ,ZZZ,ZZ9.99.               00030200
030300     05  FILLER PIC X(65) VALUE SPACES.                           00030300
030310* COLUMN HEADINGS FOR THE PER-STATUS BREAKDOWN.                   00030310
030400 01  RPT-STATUS-HEADING.                                          00030400
030500     05  FILLER PIC X(18) VALUE 'STATUS'.                         00030500
030600     05  FILLER PIC X(08) VALUE 'COUNT'.                          00030600
030700     05  FILLER PIC X(106) VALUE SPACES.                          00030700
030710* ONE LINE PER STATUS CODE - SAME ZERO-SUPPRESS RULE AS THE TYPE  00030710
030720* DETAIL LINE ABOVE.                                              00030720
030800 01  RPT-STATUS-DETAIL.                                           00030800
030900     05  RPT-STAT-CODE           PIC X(18).                       00030900
031000     05  FILLER PIC X(02) VALUE SPACES.                           00031000
031100     05  RPT-STAT-COUNT          PIC ZZZZZ9.                      00031100
031200     05  FILLER PIC X(104) VALUE SPACES.                          00031200
031210* FINAL LINE ON THE REPORT - ALWAYS PRINTS, COUNT CAN BE ZERO ON  00031210
031220* A DAY WITH NO VOLUME AT ALL.                                    00031220
031300 01  RPT-GRAND-TOTAL.                                             00031300
031400     05  FILLER PIC X(13) VALUE 'GRAND TOTAL'.                    00031400
031500     05  FILLER PIC X(02) VALUE SPACES.                           00031500
031600     05  RPT-GT-COUNT            PIC ZZZZZ9.                      00031600
031700     05  FILLER PIC X(03) VALUE SPACES.                           00031700
031800     05  RPT-GT-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99.            00031800
031900     05  FILLER PIC X(02) VALUE SPACES.                           00031900
032000     05  RPT-GT-FEES             PIC ZZ,ZZZ,ZZ9.99.               00032000
032100     05  FILLER PIC X(65) VALUE SPACES.                           00032100
032200     05  FILLER PIC X(01) VALUE SPACES.                           00032200
032300*                                                                 00032300
032400 COPY WORKDT.                                                     00032400
032500 COPY FEEPARM.                                                    00032500
032600 COPY FRAUDPRM.                                                   00032600
032700*                                                                 00032700
032800***************************************************************** 00032800
032900 PROCEDURE DIVISION.                                              00032900
033000***************************************************************** 00033000
033100                                                                  00033100
033200******************************************************************00033200
033300* 000-MAIN - TOP OF THE JOB.  LOADS THE RUN-PARM RECORD AND THE   00033300
033400* THREE REFERENCE MASTERS INTO WORKING STORAGE, THEN DRIVES THE   00033400
033500* PAYMENT REQUEST FILE ONE RECORD AT A TIME THROUGH THE PIPELINE  00033500
033600* IN 100-PROCESS-ONE-REQUEST UNTIL END OF FILE.  PRINTS THE DAILY 00033600
033700* SUMMARY AND CLOSES DOWN ON THE WAY OUT.                         00033700
033800******************************************************************00033800
033900 000-MAIN.                                                        00033900
034000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00034000
034100     PERFORM 710-READ-RUN-PARM THRU 710-EXIT.                     00034100
034200     PERFORM 720-LOAD-CUSTOMER-MASTER THRU 720-EXIT.              00034200
034300     PERFORM 730-LOAD-ACCOUNT-MASTER THRU 730-EXIT.               00034300
034400     PERFORM 740-LOAD-TXN-HISTORY THRU 740-EXIT.                  00034400
034500     PERFORM 800-INIT-TOTALS THRU 800-EXIT.                       00034500
034600     PERFORM 010-READ-NEXT-REQUEST THRU 010-EXIT.                 00034600
034700     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT                00034700
034800         UNTIL WS-PAYREQ-EOF.                                     00034800
034900     PERFORM 850-PRINT-SUMMARY-REPORT THRU 850-EXIT.              00034900
035000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00035000
035100     GOBACK.                                                      00035100
035200*                                                                 00035200
035300******************************************************************00035300
035400* 010-READ-NEXT-REQUEST - ONE READ AHEAD.  THE CALL FROM 000-MAIN 00035400
035500* PRIMES THE PERFORM UNTIL; THE CALL FROM THE BOTTOM OF           00035500
035600* 100-PROCESS-ONE-REQUEST PULLS THE NEXT RECORD (OR SETS EOF) SO  00035600
035700* THE LOOP TEST AT THE TOP OF 000-MAIN SEES IT BEFORE THE BODY    00035700
035800* RUNS AGAIN.                                                     00035800
035900******************************************************************00035900
036000 010-READ-NEXT-REQUEST.                                           00036000
036100     READ PAYMENT-REQUEST-FILE                                    00036100
036200         AT END MOVE 'Y' TO WS-PAYREQ-EOF-SW                      00036200
036300     END-READ.                                                    00036300
036400 010-EXIT.                                                        00036400
036500     EXIT.                                                        00036500
036600*                                                                 00036600
036700****************************************************************  00036700
036800* 100-PROCESS-ONE-REQUEST - THE MAIN PIPELINE.  EACH GATE THAT    00036800
036900* REJECTS THE PAYMENT SETS WS-JOURNAL-STATUS AND GOES STRAIGHT TO 00036900
037000* 100-WRITE-JOURNAL SO EVERY REQUEST GETS EXACTLY ONE JOURNAL     00037000
037100* RECORD REGARDLESS OF WHERE IT FELL OUT OF THE PIPELINE.         00037100
037200****************************************************************  00037200
037300 100-PROCESS-ONE-REQUEST.                                         00037300
037400     MOVE SPACES TO WS-JOURNAL-STATUS.                            00037400
037500     MOVE 'N' TO WS-MANUAL-REVIEW-SW.                             00037500
037600     MOVE ZERO TO WS-THIS-FEE.                                    00037600
037700* EVERY REQUEST GETS AN AUDIT ROW BEFORE ANYTHING ELSE HAPPENS    00037700
037800* TO IT, PASS OR FAIL.                                            00037800
037900     PERFORM 110-WRITE-AUDIT-INITIATED THRU 110-EXIT.             00037900
038000* GATE 1 OF 5 - FORMAT/EXISTENCE CHECKS.  SEE PARA 200's BANNER.  00038000
038100     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.                  00038100
038200     IF NOT WS-REQUEST-VALID                                      00038200
038300         MOVE 'VALIDATION_FAILED' TO WS-JOURNAL-STATUS            00038300
038400         GO TO 100-WRITE-JOURNAL                                  00038400
038500     END-IF.                                                      00038500
038600     PERFORM 250-LOOKUP-CUSTOMER THRU 250-EXIT.                   00038600
038700* GATE 2 OF 5 - IS THE CUSTOMER BLOCKED OR SUSPENDED.             00038700
038800     PERFORM 300-CHECK-CUSTOMER-STATUS THRU 300-EXIT.             00038800
038900     IF WS-CUST-IS-BLOCKED                                        00038900
039000         MOVE 'CUSTOMER_BLOCKED' TO WS-JOURNAL-STATUS             00039000
039100         GO TO 100-WRITE-JOURNAL                                  00039100
039200     END-IF.                                                      00039200
039300     PERFORM 350-LOOKUP-ACCOUNT THRU 350-EXIT.                    00039300
039400* GATE 3 OF 5 - SUFFICIENT FUNDS, WITH THE REG E OVERDRAFT        00039400
039500* ALLOWANCE FROM RQ-4471 APPLIED WHEN ELIGIBLE.                   00039500
039600     PERFORM 400-CHECK-BALANCE THRU 400-EXIT.                     00039600
039700     IF WS-BALANCE-RESULT NOT = SPACES                            00039700
039800         MOVE WS-BALANCE-RESULT TO WS-JOURNAL-STATUS              00039800
039900         GO TO 100-WRITE-JOURNAL                                  00039900
040000     END-IF.                                                      00040000
040100* GATE 4 OF 5 - THE FRAUDCHK SUBPROGRAM CALL.  MAY WRITE A        00040100
040200* FRAUD-ALERTS RECORD EVEN WHEN THE PAYMENT IS STILL STOPPED      00040200
040300* RIGHT HERE.                                                     00040300
040400     PERFORM 500-FRAUD-CHECK THRU 500-EXIT.                       00040400
040500     IF WS-FRAUD-WAS-FOUND                                        00040500
040600         MOVE 'FRAUD_DETECTED' TO WS-JOURNAL-STATUS               00040600
040700         GO TO 100-WRITE-JOURNAL                                  00040700
040800     END-IF.                                                      00040800
040900* GATE 5 OF 5 IS NOT A GATE AT ALL - RQ-0341'S MANUAL-REVIEW      00040900
041000* FLAG NEVER STOPS THE PAYMENT, IT JUST MARKS THE JOURNAL ROW     00041000
041100* FOR THE FRAUD DESK TO LOOK AT LATER.                            00041100
041200     PERFORM 550-SET-RISK-FLAG THRU 550-EXIT.                     00041200
041300     PERFORM 600-CALC-FEE THRU 600-EXIT.                          00041300
041400     PERFORM 650-POST-DEBIT THRU 650-EXIT.                        00041400
041500     MOVE 'COMPLETED' TO WS-JOURNAL-STATUS.                       00041500
041600 100-WRITE-JOURNAL.                                               00041600
041700     PERFORM 700-WRITE-JOURNAL-RECORD THRU 700-WJ-EXIT.           00041700
041800     PERFORM 900-ACCUMULATE-TOTALS THRU 900-EXIT.                 00041800
041900     PERFORM 010-READ-NEXT-REQUEST THRU 010-EXIT.                 00041900
042000 100-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200*                                                                 00042200
042300******************************************************************00042300
042400* 110-WRITE-AUDIT-INITIATED - FIRST AUDIT ROW FOR THE REQUEST.    00042400
042500* WRITTEN BEFORE ANY GATE RUNS SO THE AUDIT TRAIL SHOWS A RECORD  00042500
042600* WAS RECEIVED EVEN IF IT IS REJECTED ONE LINE LATER.             00042600
042700******************************************************************00042700
042800 110-WRITE-AUDIT-INITIATED.                                       00042800
042900     MOVE 'PAYMENT_INITIATED'     TO AL-EVENT-CODE.               00042900
043000     MOVE PR-TRANSACTION-ID       TO AL-REFERENCE-ID.             00043000
043100     MOVE 'PAYMENT REQUEST RECEIVED'  TO AL-DETAIL.               00043100
043200     MOVE WORKDT-TIMESTAMP        TO AL-TIMESTAMP.                00043200
043300     WRITE AUDIT-LOG-REC.                                         00043300
043400 110-EXIT.                                                        00043400
043500     EXIT.                                                        00043500
043600*                                                                 00043600
043700****************************************************************  00043700
043800* 200-VALIDATE-REQUEST - AMOUNT > 0, RECOGNIZED TYPE, NON-BLANK   00043800
043900* IDS, CUSTOMER/ACCOUNT EXIST, ACCOUNT BELONGS TO THE CUSTOMER.   00043900
044000****************************************************************  00044000
044100 200-VALIDATE-REQUEST.                                            00044100
044200* ASSUME GOOD; EACH TEST BELOW CAN ONLY TURN THIS TO 'N', NEVER   00044200
044300* BACK TO 'Y'.                                                    00044300
044400     MOVE 'Y' TO WS-REQUEST-VALID-SW.                             00044400
044500* A ZERO OR NEGATIVE AMOUNT ON THE INPUT FILE IS A FEED PROBLEM,  00044500
044600* NOT A BUSINESS DECISION - REJECT IT.                            00044600
044700     IF PR-AMOUNT NOT > ZERO                                      00044700
044800         MOVE 'N' TO WS-REQUEST-VALID-SW                          00044800
044900     END-IF.                                                      00044900
045000* PR-TYPE-VALID IS THE 88-LEVEL IN PAYREQ COVERING THE FIVE       00045000
045100* RECOGNIZED PAYMENT TYPE CODES.                                  00045100
045200     IF NOT PR-TYPE-VALID                                         00045200
045300         MOVE 'N' TO WS-REQUEST-VALID-SW                          00045300
045400     END-IF.                                                      00045400
045500* BLANK KEY FIELDS MEAN A TRUNCATED OR CORRUPT INPUT RECORD.      00045500
045600     IF PR-TRANSACTION-ID = SPACES OR                             00045600
045700        PR-CUSTOMER-ID = SPACES    OR                             00045700
045800        PR-ACCOUNT-ID = SPACES                                    00045800
045900         MOVE 'N' TO WS-REQUEST-VALID-SW                          00045900
046000     END-IF.                                                      00046000
046100     IF WS-REQUEST-VALID                                          00046100
046200         PERFORM 250-LOOKUP-CUSTOMER THRU 250-EXIT                00046200
046300         IF NOT WS-CUST-FOUND                                     00046300
046400             MOVE 'N' TO WS-REQUEST-VALID-SW                      00046400
046500         END-IF                                                   00046500
046600     END-IF.                                                      00046600
046700     IF WS-REQUEST-VALID                                          00046700
046800         PERFORM 350-LOOKUP-ACCOUNT THRU 350-EXIT                 00046800
046900         IF NOT WS-ACCT-FOUND                                     00046900
047000             MOVE 'N' TO WS-REQUEST-VALID-SW                      00047000
047100         ELSE                                                     00047100
047200             IF AT-CUSTOMER-ID(WS-ACCT-SUB) NOT = PR-CUSTOMER-ID  00047200
047300                 MOVE 'N' TO WS-REQUEST-VALID-SW                  00047300
047400             END-IF                                               00047400
047500         END-IF                                                   00047500
047600     END-IF.                                                      00047600
047700 200-EXIT.                                                        00047700
047800     EXIT.                                                        00047800
047900*                                                                 00047900
048000****************************************************************  00048000
048100* 250-LOOKUP-CUSTOMER - LINEAR SCAN OF THE CUSTOMER TABLE BY KEY. 00048100
048200****************************************************************  00048200
048300 250-LOOKUP-CUSTOMER.                                             00048300
048400     MOVE 'N' TO WS-CUST-FOUND-SW.                                00048400
048500     MOVE ZERO TO WS-CUST-SUB.                                    00048500
048600     PERFORM 260-SCAN-ONE-CUSTOMER THRU 260-EXIT                  00048600
048700         VARYING WS-CUST-SUB FROM 1 BY 1                          00048700
048800         UNTIL WS-CUST-SUB > WS-CUST-COUNT                        00048800
048900             OR WS-CUST-FOUND.                                    00048900
049000 250-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200*                                                                 00049200
049300******************************************************************00049300
049400* 260-SCAN-ONE-CUSTOMER - TESTS ONE TABLE SLOT.  CALLED BY THE    00049400
049500* PERFORM VARYING IN 250-LOOKUP-CUSTOMER; ON A HIT IT COPIES THE  00049500
049600* WHOLE CUSTOMER ROW DOWN TO WS-CURRENT-CUSTOMER SO THE REST OF   00049600
049700* THE PIPELINE NEVER HAS TO RE-INDEX THE TABLE.                   00049700
049800******************************************************************00049800
049900 260-SCAN-ONE-CUSTOMER.                                           00049900
050000     IF CT-CUSTOMER-ID(WS-CUST-SUB) = PR-CUSTOMER-ID              00050000
050100         MOVE 'Y' TO WS-CUST-FOUND-SW                             00050100
050200         MOVE CT-STATUS(WS-CUST-SUB)       TO WS-CC-STATUS        00050200
050300         MOVE CT-PREMIUM-FLAG(WS-CUST-SUB) TO WS-CC-PREMIUM-FLAG  00050300
050400         MOVE CT-AVG-AMOUNT(WS-CUST-SUB)   TO WS-CC-AVG-AMOUNT    00050400
050500         MOVE CT-ACCT-OPENED-DATE(WS-CUST-SUB)                    00050500
050600                                           TO WS-CC-ACCT-OPENED-DA00050600
050700         MOVE CT-KNOWN-DEVICE(WS-CUST-SUB, 1) TO WS-CC-KNOWN-DEVIC00050700
050800         MOVE CT-KNOWN-DEVICE(WS-CUST-SUB, 2) TO WS-CC-KNOWN-DEVIC00050800
050900         MOVE CT-KNOWN-DEVICE(WS-CUST-SUB, 3) TO WS-CC-KNOWN-DEVIC00050900
051000     END-IF.                                                      00051000
051100 260-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300*                                                                 00051300
051400******************************************************************00051400
051500* 300-CHECK-CUSTOMER-STATUS - 'B' (BLOCKED) AND 'S' (SUSPENDED)   00051500
051600* BOTH STOP THE PAYMENT COLD.  ANY OTHER STATUS VALUE ON THE      00051600
051700* CUSTOMER MASTER IS TREATED AS GOOD STANDING.                    00051700
051800******************************************************************00051800
051900 300-CHECK-CUSTOMER-STATUS.                                       00051900
052000     MOVE 'N' TO WS-CUST-BLOCKED-SW.                              00052000
052100     IF WS-CC-STATUS = 'B' OR WS-CC-STATUS = 'S'                  00052100
052200         MOVE 'Y' TO WS-CUST-BLOCKED-SW                           00052200
052300     END-IF.                                                      00052300
052400 300-EXIT.                                                        00052400
052500     EXIT.                                                        00052500
052600*                                                                 00052600
052700****************************************************************  00052700
052800* 350-LOOKUP-ACCOUNT - LINEAR SCAN OF THE ACCOUNT TABLE BY KEY.   00052800
052900****************************************************************  00052900
053000 350-LOOKUP-ACCOUNT.                                              00053000
053100     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00053100
053200     MOVE ZERO TO WS-ACCT-SUB.                                    00053200
053300     PERFORM 360-SCAN-ONE-ACCOUNT THRU 360-EXIT                   00053300
053400         VARYING WS-ACCT-SUB FROM 1 BY 1                          00053400
053500         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                        00053500
053600             OR WS-ACCT-FOUND.                                    00053600
053700 350-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900*                                                                 00053900
054000******************************************************************00054000
054100* 360-SCAN-ONE-ACCOUNT - TESTS ONE TABLE SLOT FOR A MATCHING      00054100
054200* ACCOUNT NUMBER.  CALLED BY THE PERFORM VARYING IN               00054200
054300* 350-LOOKUP-ACCOUNT.                                             00054300
054400******************************************************************00054400
054500 360-SCAN-ONE-ACCOUNT.                                            00054500
054600     IF AT-ACCOUNT-ID(WS-ACCT-SUB) = PR-ACCOUNT-ID                00054600
054700         MOVE 'Y' TO WS-ACCT-FOUND-SW                             00054700
054800     END-IF.                                                      00054800
054900 360-EXIT.                                                        00054900
055000     EXIT.                                                        00055000
055100*                                                                 00055100
055200****************************************************************  00055200
055300* 400-CHECK-BALANCE - REG E REQUEST 4471: OVERDRAFT USABLE ONLY   00055300
055400* WHEN AT-OD-ELIGIBLE = 'Y'.  WS-BALANCE-RESULT STAYS SPACES WHEN 00055400
055500* THE PAYMENT IS ALLOWED TO PROCEED.                              00055500
055600****************************************************************  00055600
055700 400-CHECK-BALANCE.                                               00055700
055800     MOVE SPACES TO WS-BALANCE-RESULT.                            00055800
055900* ONLY BOTHER WITH THE OVERDRAFT MATH WHEN THE BALANCE ALONE      00055900
056000* IS NOT ENOUGH.                                                  00056000
056100     IF PR-AMOUNT > AT-BALANCE(WS-ACCT-SUB)                       00056100
056200         IF AT-OD-ELIGIBLE(WS-ACCT-SUB) NOT = 'Y'                 00056200
056300             MOVE 'INSUFFICIENT_FUNDS' TO WS-BALANCE-RESULT       00056300
056400         ELSE                                                     00056400
056500             IF PR-AMOUNT > AT-BALANCE(WS-ACCT-SUB) +             00056500
056600                            AT-OD-LIMIT(WS-ACCT-SUB)              00056600
056700                 MOVE 'OVERDRAFT_EXCEEDED' TO WS-BALANCE-RESULT   00056700
056800             END-IF                                               00056800
056900         END-IF                                                   00056900
057000     END-IF.                                                      00057000
057100 400-EXIT.                                                        00057100
057200     EXIT.                                                        00057200
057300*                                                                 00057300
057400****************************************************************  00057400
057500* 500-FRAUD-CHECK - CALLS FRAUDCHK WITH THE PAYMENT'S DATA AND    00057500
057600* THE FULL HISTORY TABLE.  WRITES THE FRAUD ALERT AND THE AUDIT   00057600
057700* TRAIL EITHER WAY.                                               00057700
057800****************************************************************  00057800
057900 500-FRAUD-CHECK.                                                 00057900
058000* AUDIT TRAIL BRACKETS THE FRAUDCHK CALL ON BOTH SIDES SO A       00058000
058100* REVIEWER CAN SEE THE SCREEN RAN EVEN WHEN NO RULE FIRED.        00058100
058200     MOVE 'FRAUD_CHECK_STARTED' TO AL-EVENT-CODE.                 00058200
058300     MOVE PR-TRANSACTION-ID     TO AL-REFERENCE-ID.               00058300
058400     MOVE 'FRAUD SCREENING STARTED'  TO AL-DETAIL.                00058400
058500     MOVE WORKDT-TIMESTAMP      TO AL-TIMESTAMP.                  00058500
058600     WRITE AUDIT-LOG-REC.                                         00058600
058700     MOVE PR-CUSTOMER-ID             TO FD-CUSTOMER-ID.           00058700
058800     MOVE PR-TRANSACTION-ID          TO FD-PAYMENT-ID.            00058800
058900     MOVE PR-AMOUNT                  TO FD-AMOUNT.                00058900
059000     MOVE WS-CC-AVG-AMOUNT           TO FD-AVG-AMOUNT.            00059000
059100     MOVE PR-DEST-COUNTRY            TO FD-DEST-COUNTRY.          00059100
059200     MOVE PR-DEVICE-ID               TO FD-DEVICE-ID.             00059200
059300     MOVE PR-GEO-LOCATION            TO FD-GEO-LOCATION.          00059300
059400     MOVE WS-CC-ACCT-OPENED-DATE     TO FD-ACCT-OPENED-DATE.      00059400
059500     MOVE WS-CC-KNOWN-DEVICE(1)      TO FD-KNOWN-DEVICE(1).       00059500
059600     MOVE WS-CC-KNOWN-DEVICE(2)      TO FD-KNOWN-DEVICE(2).       00059600
059700     MOVE WS-CC-KNOWN-DEVICE(3)      TO FD-KNOWN-DEVICE(3).       00059700
059800     MOVE WORKDT-DATE                TO FD-RUN-DATE.              00059800
059900     MOVE WORKDT-TIMESTAMP           TO FD-RUN-TS.                00059900
060000     MOVE 'N'                        TO FD-FRAUD-SW.              00060000
060100     CALL 'FRAUDCHK' USING FRAUD-CHECK-PARMS,                     00060100
060200             WS-HIST-TABLE, WS-HIST-COUNT.                        00060200
060300     MOVE 'N' TO WS-FRAUD-FOUND-SW.                               00060300
060400     IF FD-IS-FRAUDULENT                                          00060400
060500         MOVE 'Y' TO WS-FRAUD-FOUND-SW                            00060500
060600         PERFORM 510-WRITE-FRAUD-ALERT THRU 510-EXIT              00060600
060700     ELSE                                                         00060700
060800         MOVE 'FRAUD_CHECK_PASSED' TO AL-EVENT-CODE               00060800
060900         MOVE PR-TRANSACTION-ID    TO AL-REFERENCE-ID             00060900
061000         MOVE 'NO FRAUD RULE FIRED' TO AL-DETAIL                  00061000
061100         MOVE WORKDT-TIMESTAMP     TO AL-TIMESTAMP                00061100
061200         WRITE AUDIT-LOG-REC                                      00061200
061300     END-IF.                                                      00061300
061400 500-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600*                                                                 00061600
061700******************************************************************00061700
061800* 510-WRITE-FRAUD-ALERT - ONE FRAUD-ALERTS RECORD PER PAYMENT     00061800
061900* THAT FRAUDCHK FLAGGED.  SEVERITY IS HARD-CODED 'HIGH' - THE     00061900
062000* FRAUD DESK HAS NEVER ASKED FOR A GRADUATED SEVERITY SCALE,      00062000
062100* EVERY RULE THAT FIRES STOPS THE PAYMENT THE SAME WAY.           00062100
062200******************************************************************00062200
062300 510-WRITE-FRAUD-ALERT.                                           00062300
062400     MOVE FD-CUSTOMER-ID    TO FA-CUSTOMER-ID.                    00062400
062500     MOVE FD-PAYMENT-ID     TO FA-PAYMENT-ID.                     00062500
062600     MOVE FD-RULE-CODE      TO FA-RULE-CODE.                      00062600
062700     MOVE FD-REASON         TO FA-REASON.                         00062700
062800     MOVE 'HIGH'            TO FA-SEVERITY.                       00062800
062900     MOVE WORKDT-TIMESTAMP  TO FA-ALERT-TS.                       00062900
063000     MOVE 'N'               TO FA-INVESTIGATED.                   00063000
063100     WRITE FRAUD-ALERT-REC.                                       00063100
063200     MOVE 'FRAUD_ALERT'     TO AL-EVENT-CODE.                     00063200
063300     MOVE FD-PAYMENT-ID     TO AL-REFERENCE-ID.                   00063300
063400     MOVE FD-REASON         TO AL-DETAIL.                         00063400
063500     MOVE WORKDT-TIMESTAMP  TO AL-TIMESTAMP.                      00063500
063600     WRITE AUDIT-LOG-REC.                                         00063600
063700 510-EXIT.                                                        00063700
063800     EXIT.                                                        00063800
063900*                                                                 00063900
064000****************************************************************  00064000
064100* 550-SET-RISK-FLAG - MANUAL-REVIEW QUEUE.  THE FRAUD DESK ASKED  00064100
064200* FOR A FLAG ON PAYMENTS THAT ARE ELEVATED BUT DID NOT TRIP THE   00064200
064300* FRAUD RULES OUTRIGHT: OVER 5X THE CUSTOMER AVERAGE (BUT AT OR   00064300
064400* UNDER THE 10X FRAUD CUTOFF) OR AN UNRECOGNIZED DEVICE AT OR     00064400
064500* UNDER THE 10,000.00 FRAUD CUTOFF.  SEE RQ-0341.                 00064500
064600****************************************************************  00064600
064700 550-SET-RISK-FLAG.                                               00064700
064800     MOVE 'N' TO WS-MANUAL-REVIEW-SW.                             00064800
064900* A BRAND-NEW CUSTOMER WITH NO AVERAGE YET SKIPS THE 5X TEST -    00064900
065000* RULE 9 IN FRAUDCHK (NEW_ACCOUNT_HIGH_AMOUNT) COVERS THAT CASE   00065000
065100* INSTEAD.                                                        00065100
065200     IF WS-CC-AVG-AMOUNT > ZERO                                   00065200
065300         IF PR-AMOUNT > (WS-CC-AVG-AMOUNT * 5)                    00065300
065400             MOVE 'Y' TO WS-MANUAL-REVIEW-SW                      00065400
065500         END-IF                                                   00065500
065600     END-IF.                                                      00065600
065700* AN UNRECOGNIZED DEVICE ON ITS OWN IS NOT FRAUD, JUST WORTH A    00065700
065800* SECOND LOOK - COMPARE TO FRAUDCHK RULE 7 WHICH TRIPS ON A NEW   00065800
065900* DEVICE AT A HIGH DOLLAR AMOUNT.                                 00065900
066000     IF PR-DEVICE-ID NOT = WS-CC-KNOWN-DEVICE(1)                  00066000
066100       AND PR-DEVICE-ID NOT = WS-CC-KNOWN-DEVICE(2)               00066100
066200       AND PR-DEVICE-ID NOT = WS-CC-KNOWN-DEVICE(3)               00066200
066300         MOVE 'Y' TO WS-MANUAL-REVIEW-SW                          00066300
066400     END-IF.                                                      00066400
066500 550-EXIT.                                                        00066500
066600     EXIT.                                                        00066600
066700*                                                                 00066700
066800******************************************************************00066800
066900* 600-CALC-FEE - BUILDS THE FEE-CALC-PARMS LINKAGE AREA AND       00066900
067000* CALLS FEECALC.  THE PREMIUM FLAG AND THE RUN TIME (FOR THE      00067000
067100* PEAK-HOUR SURCHARGE) RIDE ALONG ON EVERY CALL EVEN THOUGH NOT   00067100
067200* EVERY FEE TIER USES THEM.                                       00067200
067300******************************************************************00067300
067400 600-CALC-FEE.                                                    00067400
067500     MOVE PR-PAYMENT-TYPE      TO FP-PAYMENT-TYPE.                00067500
067600     MOVE PR-AMOUNT            TO FP-AMOUNT.                      00067600
067700     MOVE WS-CC-PREMIUM-FLAG   TO FP-PREMIUM-FLAG.                00067700
067800     MOVE WORKDT-TIME          TO FP-RUN-TIME.                    00067800
067900     MOVE ZERO                 TO FP-FEE.                         00067900
068000     CALL 'FEECALC' USING FEE-CALC-PARMS.                         00068000
068100     MOVE FP-FEE               TO WS-THIS-FEE.                    00068100
068200 600-EXIT.                                                        00068200
068300     EXIT.                                                        00068300
068400*                                                                 00068400
068500****************************************************************  00068500
068600* 650-POST-DEBIT - DEBITS AMOUNT + FEE AGAINST THE RUNNING        00068600
068700* BALANCE.  AT-BALANCE MAY GO NEGATIVE UP TO THE OVERDRAFT LIMIT  00068700
068800* PER PARA 400 - THAT IS EXPECTED, NOT AN ERROR.                  00068800
068900****************************************************************  00068900
069000 650-POST-DEBIT.                                                  00069000
069100     COMPUTE AT-BALANCE(WS-ACCT-SUB) =                            00069100
069200         AT-BALANCE(WS-ACCT-SUB) - (PR-AMOUNT + WS-THIS-FEE).     00069200
069300 650-EXIT.                                                        00069300
069400     EXIT.                                                        00069400
069500*                                                                 00069500
069600****************************************************************  00069600
069700* 700-WRITE-JOURNAL-RECORD - EVERY PAYMENT, WHATEVER ITS FATE,    00069700
069800* GETS EXACTLY ONE JOURNAL RECORD HERE.                           00069800
069900****************************************************************  00069900
070000 700-WRITE-JOURNAL-RECORD.                                        00070000
070100     MOVE PR-TRANSACTION-ID    TO PJ-TRANSACTION-ID.              00070100
070200     MOVE PR-CUSTOMER-ID       TO PJ-CUSTOMER-ID.                 00070200
070300     MOVE PR-ACCOUNT-ID        TO PJ-ACCOUNT-ID.                  00070300
070400     MOVE PR-PAYMENT-TYPE      TO PJ-PAYMENT-TYPE.                00070400
070500     MOVE PR-AMOUNT            TO PJ-AMOUNT.                      00070500
070600* FEE IS JOURNALED ONLY ON A COMPLETED PAYMENT; A REJECTED ONE    00070600
070700* SHOWS A ZERO FEE SINCE NOTHING WAS EVER DEBITED.                00070700
070800     IF WS-JOURNAL-STATUS = 'COMPLETED'                           00070800
070900         MOVE WS-THIS-FEE      TO PJ-FEE                          00070900
071000     ELSE                                                         00071000
071100         MOVE ZERO             TO PJ-FEE                          00071100
071200     END-IF.                                                      00071200
071300     MOVE WS-JOURNAL-STATUS    TO PJ-STATUS.                      00071300
071400     MOVE WORKDT-TIMESTAMP     TO PJ-PROCESSED-TS.                00071400
071500     MOVE PR-DEVICE-ID         TO PJ-DEVICE-ID.                   00071500
071600     MOVE PR-GEO-LOCATION      TO PJ-GEO-LOCATION.                00071600
071700     MOVE WS-MANUAL-REVIEW-SW  TO PJ-MANUAL-REVIEW.               00071700
071800     WRITE PAYMENT-JOURNAL-REC.                                   00071800
071900     IF WS-JOURNAL-STATUS = 'COMPLETED'                           00071900
072000         MOVE 'PAYMENT_COMPLETED' TO AL-EVENT-CODE                00072000
072100         MOVE PR-TRANSACTION-ID   TO AL-REFERENCE-ID              00072100
072200         MOVE 'PAYMENT POSTED TO THE JOURNAL' TO AL-DETAIL        00072200
072300         MOVE WORKDT-TIMESTAMP    TO AL-TIMESTAMP                 00072300
072400         WRITE AUDIT-LOG-REC                                      00072400
072500     END-IF.                                                      00072500
072600 700-WJ-EXIT.                                                     00072600
072700     EXIT.                                                        00072700
072800*                                                                 00072800
072900****************************************************************  00072900
073000* 900-ACCUMULATE-TOTALS - PER-TYPE AND PER-STATUS CONTROL TOTALS  00073000
073100* FOR THE DAILY SUMMARY.  NO CONTROL BREAK WITHIN THE RUN - ALL   00073100
073200* ACCUMULATION IS FLUSHED ONCE AT END OF FILE.                    00073200
073300****************************************************************  00073300
073400 900-ACCUMULATE-TOTALS.                                           00073400
073500* LINEAR SEARCH OF THE 5-SLOT TYPE TABLE AND THE 7-SLOT STATUS    00073500
073600* TABLE SEEDED BY 800-INIT-TOTALS AT THE START OF THE RUN.        00073600
073700     MOVE ZERO TO WS-TYPE-SUB.                                    00073700
073800     PERFORM 910-FIND-TYPE-SLOT THRU 910-EXIT                     00073800
073900         VARYING WS-TYPE-SUB FROM 1 BY 1                          00073900
074000         UNTIL WS-TYPE-SUB > 5.                                   00074000
074100     MOVE ZERO TO WS-STAT-SUB.                                    00074100
074200     PERFORM 920-FIND-STATUS-SLOT THRU 920-EXIT                   00074200
074300         VARYING WS-STAT-SUB FROM 1 BY 1                          00074300
074400         UNTIL WS-STAT-SUB > 7.                                   00074400
074500     ADD 1         TO GT-COUNT.                                   00074500
074600     ADD PR-AMOUNT TO GT-AMOUNT.                                  00074600
074700     ADD WS-THIS-FEE TO GT-FEES.                                  00074700
074800 900-EXIT.                                                        00074800
074900     EXIT.                                                        00074900
075000*                                                                 00075000
075100******************************************************************00075100
075200* 910-FIND-TYPE-SLOT - ACCUMULATES INTO THE ONE TYPE-TOTALS SLOT  00075200
075300* THAT MATCHES THIS REQUEST'S PAYMENT TYPE.  MOVING THE           00075300
075400* SUBSCRIPT PAST THE LAST SLOT ON A HIT STOPS THE VARYING LOOP    00075400
075500* EARLY - THE FIVE TYPE CODES ARE UNIQUE SO AT MOST ONE SLOT      00075500
075600* EVER MATCHES.                                                   00075600
075700******************************************************************00075700
075800 910-FIND-TYPE-SLOT.                                              00075800
075900     IF TT-TYPE-CODE(WS-TYPE-SUB) = PR-PAYMENT-TYPE               00075900
076000         ADD 1           TO TT-COUNT(WS-TYPE-SUB)                 00076000
076100         ADD PR-AMOUNT   TO TT-AMOUNT(WS-TYPE-SUB)                00076100
076200         IF WS-JOURNAL-STATUS = 'COMPLETED'                       00076200
076300             ADD WS-THIS-FEE TO TT-FEES(WS-TYPE-SUB)              00076300
076400         END-IF                                                   00076400
076500         MOVE 6 TO WS-TYPE-SUB                                    00076500
076600     END-IF.                                                      00076600
076700 910-EXIT.                                                        00076700
076800     EXIT.                                                        00076800
076900*                                                                 00076900
077000******************************************************************00077000
077100* 920-FIND-STATUS-SLOT - SAME IDEA AS 910 ABOVE, ONE ROW PER      00077100
077200* FINAL WS-JOURNAL-STATUS VALUE.                                  00077200
077300******************************************************************00077300
077400 920-FIND-STATUS-SLOT.                                            00077400
077500     IF ST-STATUS-CODE(WS-STAT-SUB) = WS-JOURNAL-STATUS           00077500
077600         ADD 1 TO ST-COUNT(WS-STAT-SUB)                           00077600
077700         MOVE 8 TO WS-STAT-SUB                                    00077700
077800     END-IF.                                                      00077800
077900 920-EXIT.                                                        00077900
078000     EXIT.                                                        00078000
078100*                                                                 00078100
078200****************************************************************  00078200
078300* 700-OPEN-FILES THROUGH 790-CLOSE-FILES - STANDARD OPEN/CLOSE.   00078300
078400****************************************************************  00078400
078500 700-OPEN-FILES.                                                  00078500
078600     OPEN INPUT  PAYMENT-REQUEST-FILE                             00078600
078700                 CUSTOMER-MASTER-FILE                             00078700
078800                 ACCOUNT-MASTER-FILE                              00078800
078900                 TXN-HISTORY-FILE                                 00078900
079000                 RUN-PARM-FILE                                    00079000
079100          OUTPUT JOURNAL-FILE                                     00079100
079200                 FRAUD-ALERT-FILE                                 00079200
079300                 AUDIT-LOG-FILE                                   00079300
079400                 SUMMARY-REPORT-FILE.                             00079400
079500 700-EXIT.                                                        00079500
079600     EXIT.                                                        00079600
079700*                                                                 00079700
079800******************************************************************00079800
079900* 710-READ-RUN-PARM - THE RUN-PARM FILE CARRIES THE BUSINESS      00079900
080000* DATE/TIME FOR THIS RUN SO A RERUN OF THE SAME BUSINESS DAY      00080000
080100* STAMPS IDENTICAL TIMESTAMPS ON EVERY JOURNAL, ALERT AND AUDIT   00080100
080200* ROW IT WRITES - SEE Y2K-011 BELOW.  NOT AN ACCEPT FROM          00080200
080300* DATE/TIME ANYWHERE IN THIS PROGRAM.                             00080300
080400******************************************************************00080400
080500 710-READ-RUN-PARM.                                               00080500
080600     READ RUN-PARM-FILE.                                          00080600
080700     MOVE RP-BUSINESS-TS TO WORKDT-TIMESTAMP.                     00080700
080800     MOVE WORKDT-DATE    TO WORKDT-DATE-SAVE.                     00080800
080900     MOVE WORKDT-TIME    TO WORKDT-TIME-SAVE.                     00080900
081000 710-EXIT.                                                        00081000
081100     EXIT.                                                        00081100
081200*                                                                 00081200
081300******************************************************************00081300
081400* 720-LOAD-CUSTOMER-MASTER - READS THE CUSTOMER MASTER FILE       00081400
081500* ENTIRELY INTO WS-CUSTOMER-TABLE ONE TIME AT THE START OF THE    00081500
081600* RUN.  SEE THE TABLE'S OWN BANNER ABOVE FOR WHY A LINEAR SCAN    00081600
081700* IS GOOD ENOUGH HERE.                                            00081700
081800******************************************************************00081800
081900 720-LOAD-CUSTOMER-MASTER.                                        00081900
082000     MOVE ZERO TO WS-CUST-COUNT.                                  00082000
082100     READ CUSTOMER-MASTER-FILE                                    00082100
082200         AT END MOVE 'Y' TO WS-CUSTMSTR-EOF-SW                    00082200
082300     END-READ.                                                    00082300
082400     PERFORM 725-LOAD-ONE-CUSTOMER THRU 725-EXIT                  00082400
082500         UNTIL WS-CUSTMSTR-EOF.                                   00082500
082600 720-EXIT.                                                        00082600
082700     EXIT.                                                        00082700
082800*                                                                 00082800
082900******************************************************************00082900
083000* 725-LOAD-ONE-CUSTOMER - MOVES ONE CUSTOMER MASTER RECORD INTO   00083000
083100* THE NEXT TABLE SLOT AND READS AHEAD.                            00083100
083200******************************************************************00083200
083300 725-LOAD-ONE-CUSTOMER.                                           00083300
083400     ADD 1 TO WS-CUST-COUNT.                                      00083400
083500     MOVE CM-CUSTOMER-ID     TO CT-CUSTOMER-ID(WS-CUST-COUNT).    00083500
083600     MOVE CM-STATUS          TO CT-STATUS(WS-CUST-COUNT).         00083600
083700     MOVE CM-PREMIUM-FLAG    TO CT-PREMIUM-FLAG(WS-CUST-COUNT).   00083700
083800     MOVE CM-AVG-TXN-AMOUNT  TO CT-AVG-AMOUNT(WS-CUST-COUNT).     00083800
083900     MOVE CM-ACCT-OPENED-DATE TO CT-ACCT-OPENED-DATE(WS-CUST-COUNT00083900
084000     MOVE CM-KNOWN-DEVICE(1) TO CT-KNOWN-DEVICE(WS-CUST-COUNT, 1).00084000
084100     MOVE CM-KNOWN-DEVICE(2) TO CT-KNOWN-DEVICE(WS-CUST-COUNT, 2).00084100
084200     MOVE CM-KNOWN-DEVICE(3) TO CT-KNOWN-DEVICE(WS-CUST-COUNT, 3).00084200
084300     READ CUSTOMER-MASTER-FILE                                    00084300
084400         AT END MOVE 'Y' TO WS-CUSTMSTR-EOF-SW                    00084400
084500     END-READ.                                                    00084500
084600 725-EXIT.                                                        00084600
084700     EXIT.                                                        00084700
084800*                                                                 00084800
084900******************************************************************00084900
085000* 730-LOAD-ACCOUNT-MASTER - SAME PATTERN AS 720 ABOVE, FOR THE    00085000
085100* ACCOUNT MASTER FILE.                                            00085100
085200******************************************************************00085200
085300 730-LOAD-ACCOUNT-MASTER.                                         00085300
085400     MOVE ZERO TO WS-ACCT-COUNT.                                  00085400
085500     READ ACCOUNT-MASTER-FILE                                     00085500
085600         AT END MOVE 'Y' TO WS-ACCTMSTR-EOF-SW                    00085600
085700     END-READ.                                                    00085700
085800     PERFORM 735-LOAD-ONE-ACCOUNT THRU 735-EXIT                   00085800
085900         UNTIL WS-ACCTMSTR-EOF.                                   00085900
086000 730-EXIT.                                                        00086000
086100     EXIT.                                                        00086100
086200*                                                                 00086200
086300******************************************************************00086300
086400* 735-LOAD-ONE-ACCOUNT - MOVES ONE ACCOUNT MASTER RECORD INTO     00086400
086500* THE NEXT TABLE SLOT AND READS AHEAD.                            00086500
086600******************************************************************00086600
086700 735-LOAD-ONE-ACCOUNT.                                            00086700
086800     ADD 1 TO WS-ACCT-COUNT.                                      00086800
086900     MOVE AM-ACCOUNT-ID      TO AT-ACCOUNT-ID(WS-ACCT-COUNT).     00086900
087000     MOVE AM-CUSTOMER-ID     TO AT-CUSTOMER-ID(WS-ACCT-COUNT).    00087000
087100     MOVE AM-OPENING-BAL     TO AT-BALANCE(WS-ACCT-COUNT).        00087100
087200     MOVE AM-OVERDRAFT-ELIG  TO AT-OD-ELIGIBLE(WS-ACCT-COUNT).    00087200
087300     MOVE AM-OVERDRAFT-LIMIT TO AT-OD-LIMIT(WS-ACCT-COUNT).       00087300
087400     READ ACCOUNT-MASTER-FILE                                     00087400
087500         AT END MOVE 'Y' TO WS-ACCTMSTR-EOF-SW                    00087500
087600     END-READ.                                                    00087600
087700 735-EXIT.                                                        00087700
087800     EXIT.                                                        00087800
087900*                                                                 00087900
088000******************************************************************00088000
088100* 740-LOAD-TXN-HISTORY - LOADS THE TRANSACTION HISTORY FILE INTO  00088100
088200* WS-HIST-TABLE FOR THE WHOLE RUN.  PASSED BY REFERENCE TO        00088200
088300* FRAUDCHK ON EVERY CALL - SEE THE TABLE'S OWN BANNER ABOVE.      00088300
088400******************************************************************00088400
088500 740-LOAD-TXN-HISTORY.                                            00088500
088600     MOVE ZERO TO WS-HIST-COUNT.                                  00088600
088700     READ TXN-HISTORY-FILE                                        00088700
088800         AT END MOVE 'Y' TO WS-TXNHIST-EOF-SW                     00088800
088900     END-READ.                                                    00088900
089000     PERFORM 745-LOAD-ONE-HIST-ROW THRU 745-EXIT                  00089000
089100         UNTIL WS-TXNHIST-EOF.                                    00089100
089200 740-EXIT.                                                        00089200
089300     EXIT.                                                        00089300
089400*                                                                 00089400
089500******************************************************************00089500
089600* 745-LOAD-ONE-HIST-ROW - MOVES ONE HISTORY RECORD INTO THE NEXT  00089600
089700* TABLE SLOT AND READS AHEAD.                                     00089700
089800******************************************************************00089800
089900 745-LOAD-ONE-HIST-ROW.                                           00089900
090000     ADD 1 TO WS-HIST-COUNT.                                      00090000
090100     MOVE TH-CUSTOMER-ID  TO HT-CUSTOMER-ID(WS-HIST-COUNT).       00090100
090200     MOVE TH-TXN-TS       TO HT-TXN-TS(WS-HIST-COUNT).            00090200
090300     MOVE TH-AMOUNT       TO HT-AMOUNT(WS-HIST-COUNT).            00090300
090400     MOVE TH-GEO-LOCATION TO HT-GEO-LOCATION(WS-HIST-COUNT).      00090400
090500     READ TXN-HISTORY-FILE                                        00090500
090600         AT END MOVE 'Y' TO WS-TXNHIST-EOF-SW                     00090600
090700     END-READ.                                                    00090700
090800 745-EXIT.                                                        00090800
090900     EXIT.                                                        00090900
091000*                                                                 00091000
091100******************************************************************00091100
091200* 790-CLOSE-FILES - STANDARD CLOSE OF EVERYTHING OPENED IN        00091200
091300* 700-OPEN-FILES ABOVE.                                           00091300
091400******************************************************************00091400
091500 790-CLOSE-FILES.                                                 00091500
091600     CLOSE PAYMENT-REQUEST-FILE                                   00091600
091700           CUSTOMER-MASTER-FILE                                   00091700
091800           ACCOUNT-MASTER-FILE                                    00091800
091900           TXN-HISTORY-FILE                                       00091900
092000           RUN-PARM-FILE                                          00092000
092100           JOURNAL-FILE                                           00092100
092200           FRAUD-ALERT-FILE                                       00092200
092300           AUDIT-LOG-FILE                                         00092300
092400           SUMMARY-REPORT-FILE.                                   00092400
092500 790-EXIT.                                                        00092500
092600     EXIT.                                                        00092600
092700*                                                                 00092700
092800****************************************************************  00092800
092900* 800-INIT-TOTALS - SEEDS THE TYPE/STATUS TOTAL TABLES WITH THE   00092900
093000* CODES THE REPORT BREAKS ON.  COUNTS/AMOUNTS START AT ZERO VIA   00093000
093100* THE WORKING-STORAGE VALUE CLAUSES ABOVE.                        00093100
093200****************************************************************  00093200
093300 800-INIT-TOTALS.                                                 00093300
093400* ORDER HERE DRIVES THE ORDER THE TYPE LINES PRINT IN ON THE      00093400
093500* DAILY SUMMARY.                                                  00093500
093600     MOVE 'DOMESTIC'      TO TT-TYPE-CODE(1).                     00093600
093700     MOVE 'INTERNATIONAL' TO TT-TYPE-CODE(2).                     00093700
093800     MOVE 'ACH'           TO TT-TYPE-CODE(3).                     00093800
093900     MOVE 'WIRE'          TO TT-TYPE-CODE(4).                     00093900
094000     MOVE 'REVERSAL'      TO TT-TYPE-CODE(5).                     00094000
094100* ORDER HERE DRIVES THE ORDER THE STATUS LINES PRINT IN.          00094100
094200* 'REVERSED' NEVER ACTUALLY GETS SET BY THIS PROGRAM - IT IS      00094200
094300* HELD OPEN FOR PAYREV, WHICH SHARES THIS SAME STATUS VALUE SET.  00094300
094400     MOVE 'COMPLETED'           TO ST-STATUS-CODE(1).             00094400
094500     MOVE 'FRAUD_DETECTED'      TO ST-STATUS-CODE(2).             00094500
094600     MOVE 'INSUFFICIENT_FUNDS'  TO ST-STATUS-CODE(3).             00094600
094700     MOVE 'VALIDATION_FAILED'   TO ST-STATUS-CODE(4).             00094700
094800     MOVE 'CUSTOMER_BLOCKED'    TO ST-STATUS-CODE(5).             00094800
094900     MOVE 'OVERDRAFT_EXCEEDED'  TO ST-STATUS-CODE(6).             00094900
095000     MOVE 'REVERSED'            TO ST-STATUS-CODE(7).             00095000
095100 800-EXIT.                                                        00095100
095200     EXIT.                                                        00095200
095300*                                                                 00095300
095400****************************************************************  00095400
095500* 850-PRINT-SUMMARY-REPORT - HEADING, ONE LINE PER TYPE WITH A    00095500
095600* NONZERO COUNT, ONE LINE PER STATUS, THEN THE GRAND TOTAL.       00095600
095700****************************************************************  00095700
095800 850-PRINT-SUMMARY-REPORT.                                        00095800
095900* BUSINESS DATE FOR THE REPORT HEADING COMES FROM THE RUN-PARM    00095900
096000* TIMESTAMP LOADED IN 710-READ-RUN-PARM, NOT TODAY'S SYSTEM DATE. 00096000
096100     MOVE WORKDT-MM TO RPT-BUS-MM.                                00096100
096200     MOVE WORKDT-DD TO RPT-BUS-DD.                                00096200
096300     MOVE WORKDT-YY TO RPT-BUS-YY.                                00096300
096400     WRITE SUMMARY-REPORT-REC FROM RPT-HEADING-1.                 00096400
096500     WRITE SUMMARY-REPORT-REC FROM RPT-HEADING-2.                 00096500
096600     MOVE ZERO TO WS-RPT-SUB.                                     00096600
096700     PERFORM 855-PRINT-ONE-TYPE-LINE THRU 855-EXIT                00096700
096800         VARYING WS-RPT-SUB FROM 1 BY 1                           00096800
096900         UNTIL WS-RPT-SUB > 5.                                    00096900
097000     WRITE SUMMARY-REPORT-REC FROM RPT-STATUS-HEADING.            00097000
097100     MOVE ZERO TO WS-RPT-SUB.                                     00097100
097200     PERFORM 860-PRINT-ONE-STATUS-LINE THRU 860-EXIT              00097200
097300         VARYING WS-RPT-SUB FROM 1 BY 1                           00097300
097400         UNTIL WS-RPT-SUB > 7.                                    00097400
097500     MOVE GT-COUNT  TO RPT-GT-COUNT.                              00097500
097600     MOVE GT-AMOUNT TO RPT-GT-AMOUNT.                             00097600
097700     MOVE GT-FEES   TO RPT-GT-FEES.                               00097700
097800     WRITE SUMMARY-REPORT-REC FROM RPT-GRAND-TOTAL.               00097800
097900 850-EXIT.                                                        00097900
098000     EXIT.                                                        00098000
098100*                                                                 00098100
098200******************************************************************00098200
098300* 855-PRINT-ONE-TYPE-LINE - SKIPS THE LINE ENTIRELY WHEN A        00098300
098400* PAYMENT TYPE HAD NO VOLUME TODAY SO THE REPORT DOES NOT SHOW    00098400
098500* FIVE LINES OF ZEROES EVERY NIGHT.                               00098500
098600******************************************************************00098600
098700 855-PRINT-ONE-TYPE-LINE.                                         00098700
098800     IF TT-COUNT(WS-RPT-SUB) > ZERO                               00098800
098900         MOVE TT-TYPE-CODE(WS-RPT-SUB) TO RPT-TYPE-CODE           00098900
099000         MOVE TT-COUNT(WS-RPT-SUB)     TO RPT-TYPE-COUNT          00099000
099100         MOVE TT-AMOUNT(WS-RPT-SUB)    TO RPT-TYPE-AMOUNT         00099100
099200         MOVE TT-FEES(WS-RPT-SUB)      TO RPT-TYPE-FEES           00099200
099300         WRITE SUMMARY-REPORT-REC FROM RPT-TYPE-DETAIL            00099300
099400     END-IF.                                                      00099400
099500 855-EXIT.                                                        00099500
099600     EXIT.                                                        00099600
099700*                                                                 00099700
099800******************************************************************00099800
099900* 860-PRINT-ONE-STATUS-LINE - SAME ZERO-SUPPRESS RULE AS 855      00099900
100000* ABOVE, FOR THE STATUS BREAKDOWN.                                00100000
100100******************************************************************00100100
100200 860-PRINT-ONE-STATUS-LINE.                                       00100200
100300     IF ST-COUNT(WS-RPT-SUB) > ZERO                               00100300
100400         MOVE ST-STATUS-CODE(WS-RPT-SUB) TO RPT-STAT-CODE         00100400
100500         MOVE ST-COUNT(WS-RPT-SUB)       TO RPT-STAT-COUNT        00100500
100600         WRITE SUMMARY-REPORT-REC FROM RPT-STATUS-DETAIL          00100600
100700     END-IF.                                                      00100700
100800 860-EXIT.                                                        00100800
100900     EXIT.                                                        00100900
