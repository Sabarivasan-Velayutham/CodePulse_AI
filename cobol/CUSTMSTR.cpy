000100****************************************************************
000200* CUSTMSTR  -  CUSTOMER MASTER RECORD                            *
000300*                                                                *
000400* ONE RECORD PER CUSTOMER ON THE CUSTOMER-MASTER FILE.  FILE IS  *
000500* SEQUENTIAL, SORTED ASCENDING BY CM-CUSTOMER-ID.  LOADED WHOLE  *
000600* INTO WS-CUST-TABLE AT START OF RUN BY PAYPROC PARA 740.        *
000700* RECORD LENGTH 60.                                              *
000800*                                                                *
000900* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
001000* 07/02/98  RJT  ADDED CM-PREMIUM-FLAG FOR FEE SCHEDULE PROJECT  *
001100****************************************************************
001200 01  CUSTOMER-MASTER-REC.
001300     05  CM-CUSTOMER-ID          PIC X(08).
001400     05  CM-STATUS               PIC X(01).
001500         88  CM-ACTIVE             VALUE 'A'.
001600         88  CM-BLOCKED            VALUE 'B'.
001700         88  CM-SUSPENDED          VALUE 'S'.
001800     05  CM-PREMIUM-FLAG         PIC X(01).
001900         88  CM-PREMIUM            VALUE 'Y'.
002000     05  CM-AVG-TXN-AMOUNT       PIC S9(09)V99.
002100     05  CM-ACCT-OPENED-DATE     PIC 9(08).
002200     05  CM-KNOWN-DEVICE         PIC X(10) OCCURS 3 TIMES.
002300     05  FILLER                  PIC X(01).
