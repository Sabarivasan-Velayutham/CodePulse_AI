000100****************************************************************
000200* TXNHIST  -  PRIOR-TRANSACTION HISTORY RECORD                   *
000300*                                                                *
000400* ONE RECORD PER PRIOR TRANSACTION ON THE TXN-HISTORY FILE.      *
000500* FILE IS SEQUENTIAL, SORTED ASCENDING BY TH-CUSTOMER-ID AND     *
000600* DESCENDING BY TH-TXN-TS WITHIN CUSTOMER (NEWEST FIRST).        *
000700* LOADED WHOLE INTO WS-HIST-TABLE BY FRAUDCHK PARA 150.          *
000800* RECORD LENGTH 43.                                              *
000900*                                                                *
001000* 03/11/98  RJT  ORIGINAL LAYOUT - VELOCITY/FREQUENCY CHECKS     *
001100****************************************************************
001200 01  TXN-HISTORY-REC.
001300     05  TH-CUSTOMER-ID          PIC X(08).
001400     05  TH-TXN-TS               PIC 9(14).
001500     05  TH-AMOUNT               PIC S9(09)V99.
001600     05  TH-GEO-LOCATION         PIC X(10).
