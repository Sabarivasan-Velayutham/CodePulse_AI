000100****************************************************************
000200* AUDITLOG  -  AUDIT LOG RECORD                                  *
000300*                                                                *
000400* ONE RECORD PER EVENT, WRITTEN LINE-SEQUENTIAL TO THE           *
000500* AUDIT-LOG FILE BY PAYPROC AND BY PAYREV.  NO FIXED BLOCKING -  *
000600* PRINTABLE, ONE EVENT PER LINE.                                 *
000700*                                                                *
000800* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
000900****************************************************************
001000 01  AUDIT-LOG-REC.
001100     05  AL-EVENT-CODE           PIC X(26).
001200         88  AL-PAYMENT-INITIATED      VALUE 'PAYMENT_INITIATED'.
001300         88  AL-FRAUD-CHECK-STARTED    VALUE 'FRAUD_CHECK_STARTED'.
001400         88  AL-FRAUD-CHECK-PASSED     VALUE 'FRAUD_CHECK_PASSED'.
001500         88  AL-FRAUD-ALERT            VALUE 'FRAUD_ALERT'.
001600         88  AL-PAYMENT-COMPLETED      VALUE 'PAYMENT_COMPLETED'.
001700         88  AL-REVERSAL-INITIATED     VALUE 'REVERSAL_INITIATED'.
001800         88  AL-REVERSAL-COMPLETED     VALUE 'REVERSAL_COMPLETED'.
001900     05  AL-REFERENCE-ID         PIC X(12).
002000     05  AL-DETAIL               PIC X(60).
002100     05  AL-TIMESTAMP            PIC 9(14).
002200     05  FILLER                  PIC X(04).
