000100****************************************************************
000200* PAYJRNL  -  TRANSACTION JOURNAL RECORD                         *
000300*                                                                *
000400* ONE RECORD PER PAYMENT (OR REVERSAL) DISPOSITION, WRITTEN TO   *
000500* THE TRANSACTION-JOURNAL FILE BY PAYPROC AND BY PAYREV.  THE    *
000600* SAME FILE IS RELOADED AS THE PRIOR-DAY LOOKUP TABLE BY PAYREV  *
000700* PARA 200 WHEN PROCESSING REVERSAL REQUESTS.                    *
000800*                                                                *
000900* 02/09/94  DWS  ORIGINAL LAYOUT                                 *
001000* 09/30/99  RJT  ADDED PJ-MANUAL-REVIEW FOR RISK DESK QUEUE      *
001100****************************************************************
001200 01  PAYMENT-JOURNAL-REC.
001300     05  PJ-TRANSACTION-ID       PIC X(12).
001400     05  PJ-CUSTOMER-ID          PIC X(08).
001500     05  PJ-ACCOUNT-ID           PIC X(10).
001600     05  PJ-PAYMENT-TYPE         PIC X(13).
001700     05  PJ-AMOUNT               PIC S9(09)V99.
001800     05  PJ-FEE                  PIC S9(07)V99.
001900     05  PJ-STATUS               PIC X(18).
002000         88  PJ-ST-COMPLETED       VALUE 'COMPLETED'.
002100         88  PJ-ST-FRAUD           VALUE 'FRAUD_DETECTED'.
002200         88  PJ-ST-NSF             VALUE 'INSUFFICIENT_FUNDS'.
002300         88  PJ-ST-BAD-REQ         VALUE 'VALIDATION_FAILED'.
002400         88  PJ-ST-BLOCKED         VALUE 'CUSTOMER_BLOCKED'.
002500         88  PJ-ST-OVERDRAFT       VALUE 'OVERDRAFT_EXCEEDED'.
002600         88  PJ-ST-REVERSED        VALUE 'REVERSED'.
002700     05  PJ-PROCESSED-TS         PIC 9(14).
002800     05  PJ-DEVICE-ID            PIC X(10).
002900     05  PJ-GEO-LOCATION         PIC X(10).
003000     05  PJ-MANUAL-REVIEW        PIC X(01).
003100         88  PJ-NEEDS-REVIEW       VALUE 'Y'.
003200     05  FILLER                  PIC X(03).
