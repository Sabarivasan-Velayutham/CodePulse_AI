000100****************************************************************
000200* FEEPARM  -  FEE CALCULATOR LINKAGE PARAMETERS                  *
000300*                                                                *
000400* PASSED BY PAYPROC PARA 600 ON THE CALL TO FEECALC, AND         *
000500* RECEIVED BY FEECALC'S LINKAGE SECTION UNDER THE SAME NAME.     *
000600* KEEP THE TWO COPIES OF THIS MEMBER IN SYNC.                    *
000700*                                                                *
000800* 01/14/97  DWS  ORIGINAL LAYOUT                                 *
000900****************************************************************
001000 01  FEE-CALC-PARMS.
001100     05  FP-PAYMENT-TYPE         PIC X(13).
001200     05  FP-AMOUNT               PIC S9(09)V99.
001300     05  FP-PREMIUM-FLAG         PIC X(01).
001400     05  FP-RUN-TIME             PIC 9(06).
001500     05  FP-FEE                  PIC S9(07)V99.
