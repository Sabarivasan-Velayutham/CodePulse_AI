000100****************************************************************
000200* RUNPARM  -  BATCH RUN PARAMETER RECORD                        *
000300*                                                                *
000400* ONE RECORD, READ ONCE AT START-OF-RUN.  CARRIES THE BUSINESS   *
000500* DATE/TIME THE WHOLE RUN TREATS AS "NOW" SO A RERUN OF THE SAME *
000600* PAYMENT FILE PRODUCES THE SAME JOURNAL EVERY TIME - WE NEVER   *
000700* ACCEPT FROM DATE/TIME IN THIS SUITE OF PROGRAMS FOR THAT       *
000800* REASON.                                                       *
000900*                                                                *
001000* 01/14/97  DWS  ORIGINAL LAYOUT                                 *
001100****************************************************************
001200 01  RUN-PARM-REC.
001300     05  RP-BUSINESS-TS          PIC 9(14).
001400     05  FILLER                  PIC X(06).
