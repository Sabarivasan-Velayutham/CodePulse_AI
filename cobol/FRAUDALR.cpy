000100****************************************************************
000200* FRAUDALR  -  FRAUD ALERT RECORD                                *
000300*                                                                *
000400* ONE RECORD PER FRAUD RULE THAT FIRES, WRITTEN TO THE           *
000500* FRAUD-ALERTS FILE BY FRAUDCHK (CALLED FROM PAYPROC PARA 500). *
000600* RECORD LENGTH 122.                                             *
000700*                                                                *
000800* 01/14/97  DWS  ORIGINAL LAYOUT - 4 RULES                       *
000900* 03/11/98  RJT  RULES 5-7 ADDED, FA-SEVERITY ALWAYS 'HIGH'      *
001000* 09/30/99  RJT  RULES 8-9 ADDED (RISK SCORE, NEW ACCOUNT)       *
001050* 04/02/00  RJT  DROPPED THE TRAILING 1-BYTE FILLER AND UPDATED  *
001060*               THIS BANNER FROM 121 TO 122 - FA-RULE-CODE MUST  *
001070*               HOLD 'NEW_ACCOUNT_HIGH_AMOUNT' (23 CHARACTERS),  *
001080*               SO THE RECORD WAS NEVER REALLY 121 BYTES LONG.  *
001100****************************************************************
001200 01  FRAUD-ALERT-REC.
001300     05  FA-CUSTOMER-ID          PIC X(08).
001400     05  FA-PAYMENT-ID           PIC X(12).
001500     05  FA-RULE-CODE            PIC X(23).
001600         88  FA-HIGH-AMOUNT            VALUE 'HIGH_AMOUNT'.
001700         88  FA-UNUSUAL-AMOUNT         VALUE 'UNUSUAL_AMOUNT'.
001800         88  FA-HIGH-FREQUENCY         VALUE 'HIGH_FREQUENCY'.
001900         88  FA-VELOCITY-CHECK         VALUE 'VELOCITY_CHECK'.
002000         88  FA-IMPOSSIBLE-TRAVEL      VALUE 'IMPOSSIBLE_TRAVEL'.
002100         88  FA-HIGH-RISK-COUNTRY      VALUE 'HIGH_RISK_COUNTRY'.
002200         88  FA-NEW-DEVICE-HI-AMT      VALUE 'NEW_DEVICE_HIGH_AMOUNT'.
002300         88  FA-HIGH-RISK-SCORE        VALUE 'HIGH_RISK_SCORE'.
002400         88  FA-NEW-ACCT-HI-AMT        VALUE 'NEW_ACCOUNT_HIGH_AMOUNT'.
002500     05  FA-REASON               PIC X(60).
002600     05  FA-SEVERITY             PIC X(04).
002700     05  FA-ALERT-TS             PIC 9(14).
002800     05  FA-INVESTIGATED         PIC X(01).
002900         88  FA-NOT-INVESTIGATED   VALUE 'N'.
